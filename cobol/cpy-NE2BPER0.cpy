000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BPER0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UNA LINEA CRUDA DEL ARCHIVO DE         *
000600*               PERSONAL (UNA LINEA = UN REGISTRO, 5 CAMPOS      *
000700*               SEPARADOS POR COMA).  LO LLENA NE2BPAR0 TRAS     *
000800*               EL UNSTRING Y LO CONSUME NE2BLEC0.               *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 090 POSICIONES.                          *
001300*           PREFIJO  : PER0.                                     *
001400*                                                                *
001500******************************************************************
001600*
001700* BITACORA DE MANTENIMIENTO
001800* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
001900* ---------- ------------- ---------  ------------------------
002000* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL.
002100* 09/11/1991 GFORRICH      NE2B-0014  SE AGREGA REDEFINES PARA
002200*                                     DISTINGUIR DEPTO DE GERENTE.
002300* 23/02/1999 MLARA         NE2B-0037  AJUSTE Y2K, NO AFECTA ESTE
002400*                                     OBJETO (SIN FECHAS).
002500*
002600 02  NE2BPER0.
002700     05  PER0-ROLE                     PIC X(10).
002800         88  PER0-88-ES-GERENTE                  VALUE 'MANAGER   '
002900                                                         'manager   '.
003000         88  PER0-88-ES-EMPLEADO                 VALUE 'EMPLOYEE  '
003100                                                         'employee  '.
003200     05  PER0-ID-TXT                   PIC X(09).
003300     05  PER0-NAME                     PIC X(30).
003400     05  PER0-SALARY-TXT               PIC X(11).
003500     05  PER0-LASTFLD                  PIC X(30).
003600
003700* REDEFINE DE PER0-LASTFLD: PARA GERENTE ES EL NOMBRE DEL
003800* DEPARTAMENTO; PARA EMPLEADO ES EL ID DE SU GERENTE EN TEXTO.
003900 02  NE2BPER0-R1   REDEFINES  NE2BPER0.
004000     05  FILLER                        PIC X(10).
004100     05  FILLER                        PIC X(09).
004200     05  FILLER                        PIC X(30).
004300     05  FILLER                        PIC X(11).
004400     05  PER0-DEPTNAME                  PIC X(30).
004500
004600 02  NE2BPER0-R2   REDEFINES  NE2BPER0.
004700     05  FILLER                        PIC X(10).
004800     05  FILLER                        PIC X(09).
004900     05  FILLER                        PIC X(30).
005000     05  FILLER                        PIC X(11).
005100     05  PER0-MGRID-TXT                 PIC X(09).
005200     05  FILLER                        PIC X(21).
