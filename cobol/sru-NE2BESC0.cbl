000100******************************************************************
000200* PROGRAM NAME:    NE2BESC0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 17/09/1991 RSOLIS        SE AGREGA EL ORDENAMIENTO DE LOS      *
000900*                          EMPLEADOS DENTRO DE CADA DEPTO POR     *
001000*                          NOMBRE O SALARIO, ASC/DESC, SEGUN LOS  *
001100*                          PARAMETROS DE LA CORRIDA (NE2B-0022).  *
001200* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001300*                          FECHAS, SIN CAMBIOS.                  *
001400* 11/06/2003 GFORRICH      REQ NE2B-0056: EL LISTADO DE ERRORES   *
001500*                          SOLO SE ESCRIBE SI TAB0-CONT-ERRORES   *
001600*                          ES MAYOR A CERO, YA NO SE CREA EL      *
001700*                          ARCHIVO SALERROR VACIO.                *
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  NE2BESC0.
002500 AUTHOR. RAUL SOLIS.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. 12/04/1988.
002800 DATE-COMPILED. 12/04/1988.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*  NE2BESC0 - ESCRITOR DE DEPARTAMENTOS.  ORDENA TAB0-DEPTOS    *
003300*  POR NOMBRE DE DEPARTAMENTO Y POR CADA UNO ESCRIBE EN SALDEPT  *
003400*  EL RENGLON DEL GERENTE Y LUEGO LOS RENGLONES DE SUS           *
003500*  EMPLEADOS, ORDENADOS SEGUN NE2BPRM0 (NOMBRE O SALARIO, ASC O  *
003600*  DESC).  AL FINAL, SI HUBO RENGLONES INVALIDOS O HUERFANOS,    *
003700*  LOS ESCRIBE EN SALERROR.                                      *
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SALDEPT      ASSIGN       TO SALDEPT
005200                          ORGANIZATION IS LINE SEQUENTIAL
005300                          FILE STATUS  IS WS-FS-DEPT.
005400
005500     SELECT SALERROR     ASSIGN       TO SALERROR
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS  IS WS-FS-ERR.
005800
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SALDEPT
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  REG-SALDEPT.
007000     05  REG-SALDEPT-TXT               PIC X(72).
007100     05  FILLER                        PIC X(08).
007200
007300 FD  SALERROR
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 120 CHARACTERS.
007600 01  REG-SALERROR.
007700     05  REG-SALERROR-TXT              PIC X(110).
007800     05  FILLER                        PIC X(10).
007900
008000 WORKING-STORAGE SECTION.
008100
008200*****************************************************************
008300*                    DEFINICION DE CONSTANTES                   *
008400*****************************************************************
008500 01  CT-CONSTANTES.
008600     05  CT-UNO                        PIC 9(04) COMP VALUE 1.
008700     05  FILLER                        PIC X(02).
008800
008900*****************************************************************
009000*                   DEFINICION DE CONTADORES                    *
009100*****************************************************************
009200 01  CN-CONTADORES.
009300     05  CN-DEP-ACTUAL                 PIC 9(04) COMP VALUE ZERO.
009400     05  CN-RENGLONES-DEPTO            PIC 9(06) COMP VALUE ZERO.
009500     05  CN-RENGLONES-ERROR            PIC 9(06) COMP VALUE ZERO.
009600     05  WS-SI                         PIC 9(04) COMP VALUE ZERO.
009700     05  WS-SJ                         PIC 9(04) COMP VALUE ZERO.
009800     05  WS-SI-EMP                     PIC 9(04) COMP VALUE ZERO.
009900     05  WS-SJ-EMP                     PIC 9(04) COMP VALUE ZERO.
010000     05  WS-IX-EMP-BUSCA               PIC 9(04) COMP VALUE ZERO.
010100     05  FILLER                        PIC X(02).
010200
010300*****************************************************************
010400*                   DEFINICION DE INTERRUPTORES                 *
010500*****************************************************************
010600 01  SW-INTERRUPTORES.
010700     05  SW-INTERCAMBIA                PIC X(01) VALUE 'N'.
010800         88  SW-88-INTERCAMBIA                  VALUE 'S'.
010900         88  SW-88-NO-INTERCAMBIA               VALUE 'N'.
011000     05  FILLER                        PIC X(01).
011100
011200* REDEFINE DE LOS INTERRUPTORES DE ARCHIVO PARA DIAGNOSTICO EN
011300* UN SOLO CAMPO.
011400 01  WS-STATUS-ARCHIVOS.
011500     05  WS-FS-DEPT                    PIC X(02) VALUE SPACES.
011600     05  WS-FS-ERR                     PIC X(02) VALUE SPACES.
011700     05  FILLER                        PIC X(02).
011800 01  WS-STATUS-ARCHIVOS-R REDEFINES WS-STATUS-ARCHIVOS.
011900     05  WS-STATUS-COMBINADO           PIC X(06).
012000
012100*****************************************************************
012200*         DEFINICION DE AREAS PARA ORDENAR DEPARTAMENTOS        *
012300*****************************************************************
012400 01  WS-DEPTO-TEMP.
012500     05  WS-DEPTO-TEMP-NAME            PIC X(30).
012600     05  WS-DEPTO-TEMP-GER-ID          PIC 9(09).
012700     05  WS-DEPTO-TEMP-GER-NAME        PIC X(30).
012800     05  WS-DEPTO-TEMP-GER-SALARY      PIC S9(07)V9(02) COMP-3.
012900     05  FILLER                        PIC X(04).
013000
013100*****************************************************************
013200*     DEFINICION DEL GRUPO DE EMPLEADOS DE UN SOLO DEPTO         *
013300*****************************************************************
013400 01  WS-GRUPO-EMP.
013500     05  WS-GRUPO-CONT                 PIC 9(04) COMP VALUE ZERO.
013600     05  WS-GRUPO-FILA OCCURS 0 TO 5000 TIMES
013700                        DEPENDING ON WS-GRUPO-CONT.
013800         10  WS-GRUPO-ID                PIC 9(09).
013900         10  WS-GRUPO-NAME               PIC X(30).
014000         10  WS-GRUPO-SALARY             PIC S9(07)V9(02) COMP-3.
014100         10  WS-GRUPO-MGRID              PIC 9(09).
014200         10  FILLER                     PIC X(04).
014300
014400 01  WS-GRUPO-TEMP.
014500     05  WS-GRUPO-TEMP-ID               PIC 9(09).
014600     05  WS-GRUPO-TEMP-NAME             PIC X(30).
014700     05  WS-GRUPO-TEMP-SALARY           PIC S9(07)V9(02) COMP-3.
014800     05  WS-GRUPO-TEMP-MGRID            PIC 9(09).
014900     05  FILLER                        PIC X(04).
015000
015100*****************************************************************
015200*     DEFINICION DE AREAS PARA COMPARAR NOMBRES SIN IMPORTAR     *
015300*     MAYUSCULAS O MINUSCULAS                                    *
015400*****************************************************************
015500 01  WS-NOM1-MAYUS                     PIC X(30).
015600 01  WS-NOM2-MAYUS                     PIC X(30).
015700
015800*****************************************************************
015900*     DEFINICION DE AREAS PARA QUITAR CEROS A LA IZQUIERDA DE    *
016000*     UN ID DE 9 POSICIONES (SIN USAR FUNCIONES INTRINSECAS)     *
016100*****************************************************************
016200 01  WS-ID-ENTERO                      PIC 9(09).
016300 01  WS-ID-R REDEFINES WS-ID-ENTERO.
016400     05  WS-ID-CAR OCCURS 9 TIMES      PIC X(01).
016500 01  WS-ID-INICIO                     PIC 9(02) COMP.
016600 01  WS-ID-LON                        PIC 9(02) COMP.
016700
016800 01  WS-EMP-ID-GUARDADO                PIC 9(09).
016900 01  WS-EMP-ID-INICIO                 PIC 9(02) COMP.
017000 01  WS-EMP-ID-LON                    PIC 9(02) COMP.
017100
017200 01  WS-MGR-ENTERO                     PIC 9(09).
017300 01  WS-MGR-R REDEFINES WS-MGR-ENTERO.
017400     05  WS-MGR-CAR OCCURS 9 TIMES     PIC X(01).
017500 01  WS-MGR-INICIO                    PIC 9(02) COMP.
017600 01  WS-MGR-LON                       PIC 9(02) COMP.
017700
017800*****************************************************************
017900*     DEFINICION DE AREAS PARA EL SALARIO REDONDEADO A CERO      *
018000*     DECIMALES, SIN CEROS A LA IZQUIERDA                        *
018100*****************************************************************
018200 01  WS-SAL-ENTERO                     PIC 9(07).
018300 01  WS-SAL-R REDEFINES WS-SAL-ENTERO.
018400     05  WS-SAL-CAR OCCURS 7 TIMES     PIC X(01).
018500 01  WS-SAL-INICIO                    PIC 9(02) COMP.
018600 01  WS-SAL-LON                       PIC 9(02) COMP.
018700
018800*****************************************************************
018900*     DEFINICION DE AREAS PARA QUITAR BLANCOS A LA DERECHA DE    *
019000*     UN NOMBRE DE 30 POSICIONES                                 *
019100*****************************************************************
019200 01  WS-CAMPO-30                       PIC X(30).
019300 01  WS-NOMBRE-LONGITUD                PIC 9(02) COMP.
019400 01  WS-IX-NOMBRE                      PIC 9(02) COMP.
019500
019600 01  WS-LINEA-SALIDA                   PIC X(80) VALUE SPACES.
019700
019800*****************************************************************
019900*                     DEFINICION DE LINKAGE                     *
020000*****************************************************************
020100 LINKAGE SECTION.
020200 01  LK-NE2BTAB0.
020300     COPY NE2BTAB0.
020400 01  LK-NE2BPRM0.
020500     COPY NE2BPRM0.
020600
020700*****************************************************************
020800*                                                               *
020900*              P R O C E D U R E   D I V I S I O N              *
021000*                                                               *
021100*****************************************************************
021200 PROCEDURE DIVISION USING LK-NE2BTAB0 LK-NE2BPRM0.
021300
021400     PERFORM 1000-INICIO
021500        THRU 1000-INICIO-EXIT
021600
021700     PERFORM 2000-PROCESO
021800        THRU 2000-PROCESO-EXIT
021900
022000     PERFORM 3000-FIN
022100     .
022200
022300 1000-INICIO.
022400*-----------------------------------------------------------------
022500     OPEN OUTPUT SALDEPT
022600     IF WS-FS-DEPT NOT EQUAL '00'
022700        DISPLAY 'NE2BESC0 - ERROR AL ABRIR SALDEPT, STATUS: '
022800                WS-FS-DEPT
022900     END-IF
023000     .
023100 1000-INICIO-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500*                       2000-PROCESO                            *
023600*****************************************************************
023700 2000-PROCESO.
023800*-----------------------------------------------------------------
023900     PERFORM 2100-ORDENA-DEPTOS
024000        THRU 2100-ORDENA-DEPTOS-EXIT
024100
024200     PERFORM 2200-ESCRIBE-DEPTO
024300        THRU 2200-ESCRIBE-DEPTO-EXIT
024400        VARYING CN-DEP-ACTUAL FROM CT-UNO BY CT-UNO
024500          UNTIL CN-DEP-ACTUAL GREATER TAB0-CONT-DEPTOS
024600
024700     IF TAB0-CONT-ERRORES GREATER ZERO
024800        PERFORM 2500-ESCRIBE-ERRORES
024900           THRU 2500-ESCRIBE-ERRORES-EXIT
025000     END-IF
025100     .
025200 2000-PROCESO-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600*    2100-ORDENA-DEPTOS - ORDENA TAB0-DEPTOS POR NOMBRE, ASC     *
025700*****************************************************************
025800 2100-ORDENA-DEPTOS.
025900*-----------------------------------------------------------------
026000     IF TAB0-CONT-DEPTOS GREATER CT-UNO
026100        PERFORM 2110-PASADA-DEPTOS
026200           THRU 2110-PASADA-DEPTOS-EXIT
026300           VARYING WS-SI FROM CT-UNO BY CT-UNO
026400             UNTIL WS-SI GREATER TAB0-CONT-DEPTOS
026500     END-IF
026600     .
026700 2100-ORDENA-DEPTOS-EXIT.
026800     EXIT.
026900
027000 2110-PASADA-DEPTOS.
027100*-----------------------------------------------------------------
027200     PERFORM 2120-COMPARA-DEPTOS
027300        THRU 2120-COMPARA-DEPTOS-EXIT
027400        VARYING WS-SJ FROM CT-UNO BY CT-UNO
027500          UNTIL WS-SJ GREATER TAB0-CONT-DEPTOS - WS-SI
027600     .
027700 2110-PASADA-DEPTOS-EXIT.
027800     EXIT.
027900
028000 2120-COMPARA-DEPTOS.
028100*-----------------------------------------------------------------
028200     IF TAB0-DEP-NAME (WS-SJ) GREATER TAB0-DEP-NAME (WS-SJ + 1)
028300        MOVE TAB0-DEPTOS (WS-SJ)         TO WS-DEPTO-TEMP
028400        MOVE TAB0-DEPTOS (WS-SJ + 1)     TO TAB0-DEPTOS (WS-SJ)
028500        MOVE WS-DEPTO-TEMP               TO TAB0-DEPTOS (WS-SJ + 1)
028600     END-IF
028700     .
028800 2120-COMPARA-DEPTOS-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200*    2200-ESCRIBE-DEPTO - ESCRIBE EL RENGLON DEL GERENTE Y LOS  *
029300*    RENGLONES DE SUS EMPLEADOS, YA ORDENADOS                   *
029400*****************************************************************
029500 2200-ESCRIBE-DEPTO.
029600*-----------------------------------------------------------------
029700     SET TAB0-IX-DEP TO CN-DEP-ACTUAL
029800
029900     PERFORM 2210-ESCRIBE-GERENTE
030000        THRU 2210-ESCRIBE-GERENTE-EXIT
030100
030200     PERFORM 2220-ARMA-GRUPO
030300        THRU 2220-ARMA-GRUPO-EXIT
030400
030500     PERFORM 2230-ORDENA-GRUPO
030600        THRU 2230-ORDENA-GRUPO-EXIT
030700
030800     PERFORM 2240-ESCRIBE-GRUPO
030900        THRU 2240-ESCRIBE-GRUPO-EXIT
031000     .
031100 2200-ESCRIBE-DEPTO-EXIT.
031200     EXIT.
031300
031400 2210-ESCRIBE-GERENTE.
031500*-----------------------------------------------------------------
031600     MOVE TAB0-DEP-GER-ID (TAB0-IX-DEP)  TO WS-ID-ENTERO
031700     PERFORM 9400-QUITA-CEROS-ID
031800        THRU 9400-QUITA-CEROS-ID-EXIT
031900
032000     COMPUTE WS-SAL-ENTERO ROUNDED =
032100             TAB0-DEP-GER-SALARY (TAB0-IX-DEP)
032200     PERFORM 9500-QUITA-CEROS-SAL
032300        THRU 9500-QUITA-CEROS-SAL-EXIT
032400
032500     MOVE TAB0-DEP-GER-NAME (TAB0-IX-DEP) TO WS-CAMPO-30
032600     PERFORM 9300-LONGITUD-30
032700        THRU 9300-LONGITUD-30-EXIT
032800     MOVE WS-CAMPO-30                    TO WS-NOM1-MAYUS
032900     MOVE WS-NOMBRE-LONGITUD             TO WS-IX-NOMBRE
033000
033100     MOVE TAB0-DEP-NAME (TAB0-IX-DEP)    TO WS-CAMPO-30
033200     PERFORM 9300-LONGITUD-30
033300        THRU 9300-LONGITUD-30-EXIT
033400     MOVE WS-CAMPO-30                    TO WS-NOM2-MAYUS
033500
033600     MOVE SPACES                         TO WS-LINEA-SALIDA
033700     STRING 'Manager,'                   DELIMITED BY SIZE
033800            WS-ID-ENTERO (WS-ID-INICIO:WS-ID-LON)
033900                                          DELIMITED BY SIZE
034000            ','                          DELIMITED BY SIZE
034100            WS-NOM1-MAYUS (1:WS-IX-NOMBRE)
034200                                          DELIMITED BY SIZE
034300            ','                          DELIMITED BY SIZE
034400            WS-SAL-ENTERO (WS-SAL-INICIO:WS-SAL-LON)
034500                                          DELIMITED BY SIZE
034600            ','                          DELIMITED BY SIZE
034700            WS-NOM2-MAYUS (1:WS-NOMBRE-LONGITUD)
034800                                          DELIMITED BY SIZE
034900            INTO WS-LINEA-SALIDA
035000     END-STRING
035100
035200     MOVE WS-LINEA-SALIDA (1:72)         TO REG-SALDEPT-TXT
035300     WRITE REG-SALDEPT
035400     ADD 1 TO CN-RENGLONES-DEPTO
035500     .
035600 2210-ESCRIBE-GERENTE-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000*    2220-ARMA-GRUPO - COPIA A WS-GRUPO-EMP LOS EMPLEADOS DE    *
036100*    ESTE DEPARTAMENTO, EN EL ORDEN EN QUE LLEGARON              *
036200*****************************************************************
036300 2220-ARMA-GRUPO.
036400*-----------------------------------------------------------------
036500     MOVE ZERO                           TO WS-GRUPO-CONT
036600
036700     IF TAB0-CONT-EMPLEADOS GREATER ZERO
036800        PERFORM 2221-REVISA-EMPLEADO
036900           THRU 2221-REVISA-EMPLEADO-EXIT
037000           VARYING WS-IX-EMP-BUSCA FROM CT-UNO BY CT-UNO
037100             UNTIL WS-IX-EMP-BUSCA GREATER TAB0-CONT-EMPLEADOS
037200     END-IF
037300     .
037400 2220-ARMA-GRUPO-EXIT.
037500     EXIT.
037600
037700 2221-REVISA-EMPLEADO.
037800*-----------------------------------------------------------------
037900     SET TAB0-IX-EMP TO WS-IX-EMP-BUSCA
038000
038100     IF TAB0-EMP-DEPT (TAB0-IX-EMP) EQUAL TAB0-DEP-NAME (TAB0-IX-DEP)
038200        ADD 1                            TO WS-GRUPO-CONT
038300        MOVE TAB0-EMP-ID (TAB0-IX-EMP)    TO
038400                             WS-GRUPO-ID (WS-GRUPO-CONT)
038500        MOVE TAB0-EMP-NAME (TAB0-IX-EMP)  TO
038600                             WS-GRUPO-NAME (WS-GRUPO-CONT)
038700        MOVE TAB0-EMP-SALARY (TAB0-IX-EMP) TO
038800                             WS-GRUPO-SALARY (WS-GRUPO-CONT)
038900        MOVE TAB0-EMP-MGRID (TAB0-IX-EMP) TO
039000                             WS-GRUPO-MGRID (WS-GRUPO-CONT)
039100     END-IF
039200     .
039300 2221-REVISA-EMPLEADO-EXIT.
039400     EXIT.
039500
039600*****************************************************************
039700*    2230-ORDENA-GRUPO - ORDENA WS-GRUPO-EMP SEGUN NE2BPRM0      *
039800*    (SI NO HAY CAMPO DE ORDEN, SE CONSERVA EL ORDEN DE LLEGADA) *
039900*****************************************************************
040000 2230-ORDENA-GRUPO.
040100*-----------------------------------------------------------------
040200     IF WS-GRUPO-CONT GREATER CT-UNO
040300        PERFORM 2231-PASADA-GRUPO
040400           THRU 2231-PASADA-GRUPO-EXIT
040500           VARYING WS-SI-EMP FROM CT-UNO BY CT-UNO
040600             UNTIL WS-SI-EMP GREATER WS-GRUPO-CONT
040700     END-IF
040800     .
040900 2230-ORDENA-GRUPO-EXIT.
041000     EXIT.
041100
041200 2231-PASADA-GRUPO.
041300*-----------------------------------------------------------------
041400     PERFORM 2232-COMPARA-GRUPO
041500        THRU 2232-COMPARA-GRUPO-EXIT
041600        VARYING WS-SJ-EMP FROM CT-UNO BY CT-UNO
041700          UNTIL WS-SJ-EMP GREATER WS-GRUPO-CONT - WS-SI-EMP
041800     .
041900 2231-PASADA-GRUPO-EXIT.
042000     EXIT.
042100
042200 2232-COMPARA-GRUPO.
042300*-----------------------------------------------------------------
042400     SET SW-88-NO-INTERCAMBIA            TO TRUE
042500
042600     MOVE WS-GRUPO-NAME (WS-SJ-EMP)       TO WS-NOM1-MAYUS
042700     MOVE WS-GRUPO-NAME (WS-SJ-EMP + 1)   TO WS-NOM2-MAYUS
042800     INSPECT WS-NOM1-MAYUS
042900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
043000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043100     INSPECT WS-NOM2-MAYUS
043200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
043300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043400
043500     EVALUATE TRUE
043600        WHEN PRM0-88-SORT-NAME AND PRM0-88-ORDEN-DESC
043700           IF WS-NOM1-MAYUS LESS WS-NOM2-MAYUS
043800              SET SW-88-INTERCAMBIA       TO TRUE
043900           END-IF
044000        WHEN PRM0-88-SORT-NAME
044100           IF WS-NOM1-MAYUS GREATER WS-NOM2-MAYUS
044200              SET SW-88-INTERCAMBIA       TO TRUE
044300           END-IF
044400        WHEN PRM0-88-SORT-SALARY AND PRM0-88-ORDEN-DESC
044500           IF WS-GRUPO-SALARY (WS-SJ-EMP) LESS
044600              WS-GRUPO-SALARY (WS-SJ-EMP + 1)
044700              SET SW-88-INTERCAMBIA       TO TRUE
044800           END-IF
044900        WHEN PRM0-88-SORT-SALARY
045000           IF WS-GRUPO-SALARY (WS-SJ-EMP) GREATER
045100              WS-GRUPO-SALARY (WS-SJ-EMP + 1)
045200              SET SW-88-INTERCAMBIA       TO TRUE
045300           END-IF
045400        WHEN OTHER
045500           CONTINUE
045600     END-EVALUATE
045700
045800     IF SW-88-INTERCAMBIA
045900        MOVE WS-GRUPO-FILA (WS-SJ-EMP)     TO WS-GRUPO-TEMP
046000        MOVE WS-GRUPO-FILA (WS-SJ-EMP + 1) TO WS-GRUPO-FILA (WS-SJ-EMP)
046100        MOVE WS-GRUPO-TEMP                  TO
046200                                    WS-GRUPO-FILA (WS-SJ-EMP + 1)
046300     END-IF
046400     .
046500 2232-COMPARA-GRUPO-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*    2240-ESCRIBE-GRUPO - ESCRIBE EL RENGLON DE CADA EMPLEADO    *
047000*    DEL GRUPO YA ORDENADO                                        *
047100*****************************************************************
047200 2240-ESCRIBE-GRUPO.
047300*-----------------------------------------------------------------
047400     IF WS-GRUPO-CONT GREATER ZERO
047500        PERFORM 2241-ESCRIBE-UN-EMPLEADO
047600           THRU 2241-ESCRIBE-UN-EMPLEADO-EXIT
047700           VARYING WS-SI-EMP FROM CT-UNO BY CT-UNO
047800             UNTIL WS-SI-EMP GREATER WS-GRUPO-CONT
047900     END-IF
048000     .
048100 2240-ESCRIBE-GRUPO-EXIT.
048200     EXIT.
048300
048400 2241-ESCRIBE-UN-EMPLEADO.
048500*-----------------------------------------------------------------
048600     MOVE WS-GRUPO-NAME (WS-SI-EMP)       TO WS-CAMPO-30
048700     PERFORM 9300-LONGITUD-30
048800        THRU 9300-LONGITUD-30-EXIT
048900     MOVE WS-CAMPO-30                    TO WS-NOM1-MAYUS
049000     MOVE WS-NOMBRE-LONGITUD             TO WS-IX-NOMBRE
049100
049200     MOVE WS-GRUPO-ID (WS-SI-EMP)         TO WS-EMP-ID-GUARDADO
049300     MOVE WS-EMP-ID-GUARDADO              TO WS-ID-ENTERO
049400     PERFORM 9400-QUITA-CEROS-ID
049500        THRU 9400-QUITA-CEROS-ID-EXIT
049600     MOVE WS-ID-INICIO                    TO WS-EMP-ID-INICIO
049700     MOVE WS-ID-LON                       TO WS-EMP-ID-LON
049800
049900     COMPUTE WS-SAL-ENTERO ROUNDED = WS-GRUPO-SALARY (WS-SI-EMP)
050000     PERFORM 9500-QUITA-CEROS-SAL
050100        THRU 9500-QUITA-CEROS-SAL-EXIT
050200
050300     MOVE WS-GRUPO-MGRID (WS-SI-EMP)      TO WS-MGR-ENTERO
050400     PERFORM 9420-QUITA-CEROS-MGR
050500        THRU 9420-QUITA-CEROS-MGR-EXIT
050600
050700     MOVE SPACES                          TO WS-LINEA-SALIDA
050800     STRING 'Employee,'                  DELIMITED BY SIZE
050900            WS-EMP-ID-GUARDADO (WS-EMP-ID-INICIO:WS-EMP-ID-LON)
051000                                          DELIMITED BY SIZE
051100            ','                          DELIMITED BY SIZE
051200            WS-NOM1-MAYUS (1:WS-IX-NOMBRE)
051300                                          DELIMITED BY SIZE
051400            ','                          DELIMITED BY SIZE
051500            WS-SAL-ENTERO (WS-SAL-INICIO:WS-SAL-LON)
051600                                          DELIMITED BY SIZE
051700            ','                          DELIMITED BY SIZE
051800            WS-MGR-ENTERO (WS-MGR-INICIO:WS-MGR-LON)
051900                                          DELIMITED BY SIZE
052000            INTO WS-LINEA-SALIDA
052100     END-STRING
052200
052300     MOVE WS-LINEA-SALIDA (1:72)          TO REG-SALDEPT-TXT
052400     WRITE REG-SALDEPT
052500     ADD 1 TO CN-RENGLONES-DEPTO
052600     .
052700 2241-ESCRIBE-UN-EMPLEADO-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100*    2500-ESCRIBE-ERRORES - LISTADO DE RENGLONES INVALIDOS Y     *
053200*    EMPLEADOS HUERFANOS.  SOLO SE LLAMA SI HAY AL MENOS UNO      *
053300*****************************************************************
053400 2500-ESCRIBE-ERRORES.
053500*-----------------------------------------------------------------
053600     OPEN OUTPUT SALERROR
053700     IF WS-FS-ERR NOT EQUAL '00'
053800        DISPLAY 'NE2BESC0 - ERROR AL ABRIR SALERROR, STATUS: '
053900                WS-FS-ERR
054000     ELSE
054100        PERFORM 2510-ESCRIBE-UN-ERROR
054200           THRU 2510-ESCRIBE-UN-ERROR-EXIT
054300           VARYING TAB0-IX-ERR FROM CT-UNO BY CT-UNO
054400             UNTIL TAB0-IX-ERR GREATER TAB0-CONT-ERRORES
054500        CLOSE SALERROR
054600     END-IF
054700     .
054800 2500-ESCRIBE-ERRORES-EXIT.
054900     EXIT.
055000
055100 2510-ESCRIBE-UN-ERROR.
055200*-----------------------------------------------------------------
055300     MOVE TAB0-ERR-LINEA (TAB0-IX-ERR) (1:110) TO REG-SALERROR-TXT
055400     WRITE REG-SALERROR
055500     ADD 1 TO CN-RENGLONES-ERROR
055600     .
055700 2510-ESCRIBE-UN-ERROR-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100*    9300-LONGITUD-30 - QUITA BLANCOS A LA DERECHA DE UN CAMPO   *
056200*    DE 30 POSICIONES GUARDADO EN WS-CAMPO-30                    *
056300*****************************************************************
056400 9300-LONGITUD-30.
056500*-----------------------------------------------------------------
056600     MOVE 30                             TO WS-IX-NOMBRE
056700     PERFORM 9310-BUSCA-FIN-30
056800        THRU 9310-BUSCA-FIN-30-EXIT
056900        UNTIL WS-IX-NOMBRE EQUAL ZERO
057000           OR WS-CAMPO-30 (WS-IX-NOMBRE:1) NOT EQUAL SPACE
057100     MOVE WS-IX-NOMBRE                   TO WS-NOMBRE-LONGITUD
057200     IF WS-NOMBRE-LONGITUD EQUAL ZERO
057300        MOVE 1                           TO WS-NOMBRE-LONGITUD
057400     END-IF
057500     .
057600 9300-LONGITUD-30-EXIT.
057700     EXIT.
057800
057900 9310-BUSCA-FIN-30.
058000*-----------------------------------------------------------------
058100     SUBTRACT 1 FROM WS-IX-NOMBRE
058200     .
058300 9310-BUSCA-FIN-30-EXIT.
058400     EXIT.
058500
058600*****************************************************************
058700*    9400-QUITA-CEROS-ID - LOCALIZA EL PRIMER DIGITO NO CERO DE  *
058800*    UN ID DE 9 POSICIONES GUARDADO EN WS-ID-ENTERO               *
058900*****************************************************************
059000 9400-QUITA-CEROS-ID.
059100*-----------------------------------------------------------------
059200     MOVE 1                               TO WS-ID-INICIO
059300     PERFORM 9410-AVANZA-CERO-ID
059400        THRU 9410-AVANZA-CERO-ID-EXIT
059500        UNTIL WS-ID-INICIO EQUAL 9
059600           OR WS-ID-CAR (WS-ID-INICIO) NOT EQUAL '0'
059700     COMPUTE WS-ID-LON = 10 - WS-ID-INICIO
059800     .
059900 9400-QUITA-CEROS-ID-EXIT.
060000     EXIT.
060100
060200 9410-AVANZA-CERO-ID.
060300*-----------------------------------------------------------------
060400     ADD 1 TO WS-ID-INICIO
060500     .
060600 9410-AVANZA-CERO-ID-EXIT.
060700     EXIT.
060800
060900*****************************************************************
061000*    9420-QUITA-CEROS-MGR - LOCALIZA EL PRIMER DIGITO NO CERO    *
061100*    DE UN ID DE GERENTE DE 9 POSICIONES EN WS-MGR-ENTERO         *
061200*****************************************************************
061300 9420-QUITA-CEROS-MGR.
061400*-----------------------------------------------------------------
061500     MOVE 1                               TO WS-MGR-INICIO
061600     PERFORM 9430-AVANZA-CERO-MGR
061700        THRU 9430-AVANZA-CERO-MGR-EXIT
061800        UNTIL WS-MGR-INICIO EQUAL 9
061900           OR WS-MGR-CAR (WS-MGR-INICIO) NOT EQUAL '0'
062000     COMPUTE WS-MGR-LON = 10 - WS-MGR-INICIO
062100     .
062200 9420-QUITA-CEROS-MGR-EXIT.
062300     EXIT.
062400
062500 9430-AVANZA-CERO-MGR.
062600*-----------------------------------------------------------------
062700     ADD 1 TO WS-MGR-INICIO
062800     .
062900 9430-AVANZA-CERO-MGR-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300*    9500-QUITA-CEROS-SAL - LOCALIZA EL PRIMER DIGITO NO CERO    *
063400*    DE UN SALARIO DE 7 POSICIONES EN WS-SAL-ENTERO               *
063500*****************************************************************
063600 9500-QUITA-CEROS-SAL.
063700*-----------------------------------------------------------------
063800     MOVE 1                               TO WS-SAL-INICIO
063900     PERFORM 9510-AVANZA-CERO-SAL
064000        THRU 9510-AVANZA-CERO-SAL-EXIT
064100        UNTIL WS-SAL-INICIO EQUAL 7
064200           OR WS-SAL-CAR (WS-SAL-INICIO) NOT EQUAL '0'
064300     COMPUTE WS-SAL-LON = 8 - WS-SAL-INICIO
064400     .
064500 9500-QUITA-CEROS-SAL-EXIT.
064600     EXIT.
064700
064800 9510-AVANZA-CERO-SAL.
064900*-----------------------------------------------------------------
065000     ADD 1 TO WS-SAL-INICIO
065100     .
065200 9510-AVANZA-CERO-SAL-EXIT.
065300     EXIT.
065400
065500 3000-FIN.
065600*-----------------------------------------------------------------
065700     CLOSE SALDEPT
065800     DISPLAY 'NE2BESC0 - RENGLONES DE SALIDA : ' CN-RENGLONES-DEPTO
065900     DISPLAY 'NE2BESC0 - RENGLONES DE ERROR  : ' CN-RENGLONES-ERROR
066000     GOBACK.
