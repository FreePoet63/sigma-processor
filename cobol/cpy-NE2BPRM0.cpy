000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BPRM0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE LOS PARAMETROS DE LA     *
000600*               CORRIDA DEL LOTE DE PERSONAL.  LA LLENA NE2B0010 *
000700*               LEYENDO EL ARCHIVO ENTPARM Y LA VALIDA NE2BPRM0  *
000800*               (LA RUTINA, NO CONFUNDIR CON ESTA COPY).         *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 069 POSICIONES.                          *
001300*           PREFIJO  : PRM0.                                     *
001400*                                                                *
001500******************************************************************
001600*
001700* BITACORA DE MANTENIMIENTO
001800* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
001900* ---------- ------------- ---------  ------------------------
002000* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL.
002100* 30/06/1997 GFORRICH      NE2B-0033  SE AGREGA PRM0-OUTPUT-PATH
002200*                                     PARA EL MODO DE SALIDA FILE.
002300* 22/07/2006 ECAMPOS       NE2B-0064  PRM0-88-MODO-CONSOLA ACEPTA
002400*                                     TAMBIEN BLANCOS: OUTPUT-MODE
002500*                                     ES OPCIONAL Y "CONSOLE" ES EL
002600*                                     DEFAULT CUANDO VIENE VACIO.
002700*
002800 02  NE2BPRM0.
002900     05  PRM0-SORT-FIELD               PIC X(06).
003000         88  PRM0-88-SORT-NAME                   VALUE 'NAME  '.
003100         88  PRM0-88-SORT-SALARY                 VALUE 'SALARY'.
003200         88  PRM0-88-SORT-NINGUNO                VALUE SPACES.
003300     05  PRM0-SORT-ORDER                PIC X(04).
003400         88  PRM0-88-ORDEN-ASC                   VALUE 'ASC '.
003500         88  PRM0-88-ORDEN-DESC                  VALUE 'DESC'.
003600         88  PRM0-88-ORDEN-NINGUNO               VALUE SPACES.
003700     05  PRM0-STAT-FLAG                 PIC X(01).
003800         88  PRM0-88-STAT-SI                     VALUE 'Y'.
003900         88  PRM0-88-STAT-NO                      VALUE 'N' SPACE.
004000     05  PRM0-OUTPUT-MODE               PIC X(07).
004100         88  PRM0-88-MODO-CONSOLA                VALUE 'CONSOLE' SPACES.
004200         88  PRM0-88-MODO-ARCHIVO                VALUE 'FILE   '.
004300     05  PRM0-OUTPUT-PATH               PIC X(40).
004400     05  PRM0-PARM-DESCON               PIC X(10).
004500     05  FILLER                         PIC X(01).
