000100******************************************************************
000200* PROGRAM NAME:    NE2B0010.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 30/06/1997 GFORRICH      REQ NE2B-0034: SE AGREGA LA LLAMADA A *
000900*                          NE2BEST0 (ESTADISTICAS), CONDICIONADA  *
001000*                          A PRM0-STAT-FLAG.                      *
001100* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001200*                          FECHAS, SIN CAMBIOS.                  *
001300* 14/03/2004 ECAMPOS       REQ NE2B-0058: SE SUBEN LOS TOPES DE   *
001400*                          LAS TABLAS EN NE2BTAB0 A 2000/5000/2000*
001500*                          (VER BITACORA DE ESA COPY).            *
001600* 19/05/2005 ECAMPOS       REQ NE2B-0061: SI NE2BPRM0 REGRESA     *
001700*                          RET0-88-ERROR SE DETIENE LA CORRIDA    *
001800*                          SIN LLAMAR A LOS DEMAS SUBPROGRAMAS.   *
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  NE2B0010.
002600 AUTHOR. RAUL SOLIS.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 12/04/1988.
002900 DATE-COMPILED. 12/04/1988.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*  NE2B0010 - CONTROL DEL LOTE DE PERSONAL.  LEE ENTPARM, LLAMA  *
003400*  A NE2BPRM0 PARA VALIDAR LOS PARAMETROS DE LA CORRIDA, LUEGO   *
003500*  A NE2BLEC0 (LECTURA Y CLASIFICACION DE ENTPERS), NE2BDEP0     *
003600*  (ARMADO DE DEPARTAMENTOS), NE2BESC0 (ESCRITURA DE SALDEPT Y    *
003700*  SALERROR) Y, SI PRM0-STAT-FLAG LO PIDE, NE2BEST0 (ESTADISTICA  *
003800*  A CONSOLA O SALESTAT).  ES EL DUENO DE LAS TABLAS EN MEMORIA   *
003900*  DE NE2BTAB0, QUE PASA POR REFERENCIA A CADA SUBPROGRAMA.       *
004000*****************************************************************
004100*                                                               *
004200*             E N V I R O N M E N T   D I V I S I O N           *
004300*                                                               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENTPARM      ASSIGN       TO ENTPARM
005400                          ORGANIZATION IS LINE SEQUENTIAL
005500                          FILE STATUS  IS WS-FS-PARM.
005600
005700*****************************************************************
005800*                                                               *
005900*                      D A T A   D I V I S I O N                *
006000*                                                               *
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ENTPARM
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 69 CHARACTERS.
006700 01  REG-ENTPARM.
006800     COPY NE2BPRM0.
006900
007000*****************************************************************
007100*     REDEFINE DEL RENGLON DE PARAMETROS PARA PODER DETECTAR     *
007200*     UN ARCHIVO ENTPARM VACIO (SOLO ESPACIOS).                  *
007300*****************************************************************
007400 01  REG-ENTPARM-R REDEFINES REG-ENTPARM.
007500     05  REG-ENTPARM-TODO              PIC X(69).
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000*                    DEFINICION DE CONSTANTES                   *
008100*****************************************************************
008200 01  CT-CONSTANTES.
008300     05  CT-RUTINA                     PIC X(08) VALUE 'NE2B0010'.
008400     05  FILLER                        PIC X(02).
008500
008600*****************************************************************
008700*                   DEFINICION DE CONTADORES                    *
008800*****************************************************************
008900 01  CN-CONTADORES.
009000     05  CN-LINEAS-PARM                PIC 9(02) COMP VALUE ZERO.
009100     05  FILLER                        PIC X(02).
009200
009300* REDEFINE DE LOS CONTADORES PARA UN DISPLAY DE DIAGNOSTICO.
009400 01  CN-CONTADORES-R REDEFINES CN-CONTADORES.
009500     05  CN-TOTAL-COMBINADO            PIC 9(04) COMP.
009600
009700*****************************************************************
009800*                   DEFINICION DE INTERRUPTORES                 *
009900*****************************************************************
010000 01  SW-INTERRUPTORES.
010100     05  WS-FS-PARM                    PIC X(02) VALUE SPACES.
010200     05  SW-CORRIDA-OK                 PIC X(01) VALUE 'S'.
010300         88  SW-88-CORRIDA-OK                   VALUE 'S'.
010400         88  SW-88-CORRIDA-MAL                  VALUE 'N'.
010500     05  FILLER                        PIC X(01).
010600
010700* REDEFINE DE LOS INTERRUPTORES PARA UN DISPLAY DE DIAGNOSTICO.
010800 01  SW-INTERRUPTORES-R REDEFINES SW-INTERRUPTORES.
010900     05  SW-COMBINADO                  PIC X(04).
011000
011100*****************************************************************
011200*     TABLAS EN MEMORIA DEL LOTE DE PERSONAL, PROPIEDAD DE       *
011300*     NE2B0010, COMPARTIDAS POR LINKAGE CON CADA SUBPROGRAMA     *
011400*****************************************************************
011500 01  WS-NE2BTAB0.
011600     COPY NE2BTAB0.
011700
011800*****************************************************************
011900*              AREA DE RETORNO COMUN NE2Bxxx0                    *
012000*****************************************************************
012100 01  WS-NE2BRET0.
012200     COPY NE2BRET0.
012300
012400*****************************************************************
012500*                                                               *
012600*              P R O C E D U R E   D I V I S I O N              *
012700*                                                               *
012800*****************************************************************
012900 PROCEDURE DIVISION.
013000
013100     PERFORM 1000-INICIO
013200        THRU 1000-INICIO-EXIT
013300
013400     IF SW-88-CORRIDA-OK
013500        PERFORM 2000-PROCESO
013600           THRU 2000-PROCESO-EXIT
013700     END-IF
013800
013900     PERFORM 3000-FIN
014000     .
014100
014200 1000-INICIO.
014300*-----------------------------------------------------------------
014400     PERFORM 1100-LEE-PARAMETROS
014500        THRU 1100-LEE-PARAMETROS-EXIT
014600
014700     IF SW-88-CORRIDA-OK
014800        PERFORM 1200-VALIDA-PARAMETROS
014900           THRU 1200-VALIDA-PARAMETROS-EXIT
015000     END-IF
015100     .
015200 1000-INICIO-EXIT.
015300     EXIT.
015400
015500*****************************************************************
015600*  1100-LEE-PARAMETROS - ABRE Y LEE EL RENGLON UNICO DE ENTPARM  *
015700*****************************************************************
015800 1100-LEE-PARAMETROS.
015900*-----------------------------------------------------------------
016000     OPEN INPUT ENTPARM
016100     IF WS-FS-PARM NOT EQUAL '00'
016200        DISPLAY 'NE2B0010 - ERROR AL ABRIR ENTPARM, STATUS: '
016300                WS-FS-PARM
016400        SET SW-88-CORRIDA-MAL           TO TRUE
016500     ELSE
016600        READ ENTPARM
016700           AT END
016800              DISPLAY 'NE2B0010 - ENTPARM SIN RENGLONES, SE '
016900                      'DETIENE LA CORRIDA'
017000              SET SW-88-CORRIDA-MAL      TO TRUE
017100           NOT AT END
017200              ADD 1                      TO CN-LINEAS-PARM
017300        END-READ
017400        CLOSE ENTPARM
017500     END-IF
017600     .
017700 1100-LEE-PARAMETROS-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100*  1200-VALIDA-PARAMETROS - LLAMA A NE2BPRM0 Y DETIENE LA        *
018200*  CORRIDA SI REGRESA EN ERROR                                   *
018300*****************************************************************
018400 1200-VALIDA-PARAMETROS.
018500*-----------------------------------------------------------------
018600     CALL 'NE2BPRM0' USING REG-ENTPARM
018700                            WS-NE2BRET0
018800
018900     IF RET0-88-ERROR
019000        DISPLAY 'NE2B0010 - PARAMETROS INVALIDOS, SE DETIENE LA '
019100                'CORRIDA'
019200        SET SW-88-CORRIDA-MAL            TO TRUE
019300     END-IF
019400     .
019500 1200-VALIDA-PARAMETROS-EXIT.
019600     EXIT.
019700
019800*****************************************************************
019900*                       2000-PROCESO                            *
020000*****************************************************************
020100 2000-PROCESO.
020200*-----------------------------------------------------------------
020300     CALL 'NE2BLEC0' USING WS-NE2BTAB0
020400
020500     CALL 'NE2BDEP0' USING WS-NE2BTAB0
020600
020700     CALL 'NE2BESC0' USING WS-NE2BTAB0
020800                            REG-ENTPARM
020900
021000     IF PRM0-88-STAT-SI
021100        CALL 'NE2BEST0' USING WS-NE2BTAB0
021200                               REG-ENTPARM
021300     END-IF
021400     .
021500 2000-PROCESO-EXIT.
021600     EXIT.
021700
021800 3000-FIN.
021900*-----------------------------------------------------------------
022000     DISPLAY 'NE2B0010 - GERENTES   : ' TAB0-CONT-GERENTES
022100     DISPLAY 'NE2B0010 - EMPLEADOS  : ' TAB0-CONT-EMPLEADOS
022200     DISPLAY 'NE2B0010 - DEPTOS     : ' TAB0-CONT-DEPTOS
022300     DISPLAY 'NE2B0010 - ERRORES    : ' TAB0-CONT-ERRORES
022400     STOP RUN.
