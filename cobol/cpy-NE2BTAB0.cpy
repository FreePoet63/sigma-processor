000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BTAB0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLAS EN MEMORIA DEL LOTE DE PERSONAL.  LAS     *
000600*               LLENA NE2BLEC0 CONFORME LEE EL ARCHIVO ENTPERS   *
000700*               Y LAS USAN NE2BDEP0 (ARMA DEPARTAMENTOS),        *
000800*               NE2BESC0 (ESCRIBE SALIDA) Y NE2BEST0 (ESTADIS-   *
000900*               TICAS).  NE2B0010 ES EL DUENO DEL AREA.          *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           PREFIJO  : TAB0.                                     *
001400*                                                                *
001500******************************************************************
001600*
001700* BITACORA DE MANTENIMIENTO
001800* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
001900* ---------- ------------- ---------  ------------------------
002000* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL, TOPES DE
002100*                                     1000 GERENTES / 3000
002200*                                     EMPLEADOS / 1000 ERRORES.
002300* 30/06/1997 GFORRICH      NE2B-0033  SE SUBEN LOS TOPES A 2000
002400*                                     GERENTES / 5000 EMPLEADOS
002500*                                     POR CRECIMIENTO DE NOMINA.
002600* 23/02/1999 MLARA         NE2B-0037  AJUSTE Y2K, NO APLICA A ESTE
002700*                                     OBJETO (SIN FECHAS).
002800* 14/03/2004 ECAMPOS       NE2B-0058  SE AGREGA TAB0-DEPTOS, CATALOGO
002900*                                     DE DEPARTAMENTOS UNICOS CON EL
003000*                                     GERENTE VIGENTE DE CADA UNO.
003100*
003200 02  NE2BTAB0.
003300     05  TAB0-CONT-GERENTES            PIC 9(04) COMP VALUE ZERO.
003400     05  TAB0-GERENTES OCCURS 0 TO 2000 TIMES
003500                       DEPENDING ON TAB0-CONT-GERENTES
003600                       INDEXED BY TAB0-IX-GER.
003700         10  TAB0-GER-ID                PIC 9(09).
003800         10  TAB0-GER-NAME               PIC X(30).
003900         10  TAB0-GER-SALARY             PIC S9(07)V9(02) COMP-3.
004000         10  TAB0-GER-DEPT               PIC X(30).
004100         10  FILLER                     PIC X(04).
004200
004300     05  TAB0-CONT-EMPLEADOS            PIC 9(04) COMP VALUE ZERO.
004400     05  TAB0-EMPLEADOS OCCURS 0 TO 5000 TIMES
004500                        DEPENDING ON TAB0-CONT-EMPLEADOS
004600                        INDEXED BY TAB0-IX-EMP.
004700         10  TAB0-EMP-ID                PIC 9(09).
004800         10  TAB0-EMP-NAME               PIC X(30).
004900         10  TAB0-EMP-SALARY             PIC S9(07)V9(02) COMP-3.
005000         10  TAB0-EMP-MGRID              PIC 9(09).
005100         10  TAB0-EMP-DEPT               PIC X(30).
005200         10  FILLER                     PIC X(04).
005300
005400     05  TAB0-CONT-ERRORES              PIC 9(04) COMP VALUE ZERO.
005500     05  TAB0-ERRORES OCCURS 0 TO 2000 TIMES
005600                      DEPENDING ON TAB0-CONT-ERRORES
005700                      INDEXED BY TAB0-IX-ERR.
005800         10  TAB0-ERR-LINEA              PIC X(120).
005900
006000     05  TAB0-CONT-DEPTOS               PIC 9(04) COMP VALUE ZERO.
006100     05  TAB0-DEPTOS OCCURS 0 TO 2000 TIMES
006200                     DEPENDING ON TAB0-CONT-DEPTOS
006300                     INDEXED BY TAB0-IX-DEP.
006400         10  TAB0-DEP-NAME              PIC X(30).
006500         10  TAB0-DEP-GER-ID            PIC 9(09).
006600         10  TAB0-DEP-GER-NAME          PIC X(30).
006700         10  TAB0-DEP-GER-SALARY        PIC S9(07)V9(02) COMP-3.
006800         10  FILLER                     PIC X(04).
