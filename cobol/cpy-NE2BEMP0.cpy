000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  RENGLON DE LA TABLA DE EMPLEADOS EN MEMORIA.     *
000600*               UN RENGLON POR EMPLEADO VALIDO LEIDO DEL ARCHIVO *
000700*               DE PERSONAL.  SIRVE DE LINEA DE SALIDA DENTRO    *
000800*               DEL DEPARTAMENTO Y DE LINEA DE ERROR CUANDO EL   *
000900*               GERENTE NO EXISTE (VER NE2BDEP0).                *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 074 POSICIONES.                          *
001400*           PREFIJO  : EMP0.                                     *
001500*                                                                *
001600******************************************************************
001700*
001800* BITACORA DE MANTENIMIENTO
001900* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
002000* ---------- ------------- ---------  ------------------------
002100* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL.
002200* 05/02/1996 ECAMPOS       NE2B-0029  EMP0-MGRID PASA A NUMERICO
002300*                                     PARA PODER COMPARAR CONTRA
002400*                                     MGR0-ID SIN CONVERSION.
002500*
002600 02  NE2BEMP0.
002700     05  EMP0-ID                       PIC 9(09).
002800     05  EMP0-NAME                     PIC X(30).
002900     05  EMP0-SALARY                   PIC S9(07)V9(02) COMP-3.
003000     05  EMP0-MGRID                    PIC 9(09).
003100     05  FILLER                        PIC X(04).
