000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA COMUN DE RETORNO DE LAS RUTINAS NE2Bxxx0.   *
000600*               CADA SUBPROGRAMA DEL LOTE DE PERSONAL LA RECIBE  *
000700*               POR LINKAGE Y LA LLENA ANTES DE REGRESAR AL      *
000800*               PROGRAMA QUE LO INVOCO.                         *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 067 POSICIONES.                          *
001300*           PREFIJO  : RET0.                                     *
001400*                                                                *
001500******************************************************************
001600*
001700* BITACORA DE MANTENIMIENTO
001800* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
001900* ---------- ------------- ---------  ------------------------
002000* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL, TOMADA DE
002100*                                     NEECRET0 SIN LOS CAMPOS DE
002200*                                     SQLCA/CICS (NO APLICAN EN
002300*                                     UN LOTE SIN DB2 NI CICS).
002400* 09/09/2006 ECAMPOS       NE2B-0067  SE AGREGA RET0-TIPO-REGISTRO.
002500*                                     NE2BLEC0 CLASIFICABA GERENTE/
002600*                                     EMPLEADO VIENDO SI EL ID ERA
002700*                                     DISTINTO DE CERO, PERO UN ID
002800*                                     DE CERO ES VALIDO; AHORA
002900*                                     NE2BPAR0 REPORTA EL ROL YA
003000*                                     DETECTADO EN ESTE CAMPO.
003100*
003200 02  NE2BRET0.
003300     05  RET0-COD-RET                  PIC X(02).
003400         88  RET0-88-OK                          VALUE '00'.
003500         88  RET0-88-AVISO                        VALUE '10'.
003600         88  RET0-88-ERROR                        VALUE '20'.
003700     05  RET0-PROGRAMA                 PIC X(08).
003800     05  RET0-COD-ERROR                PIC X(07).
003900     05  RET0-VAR1-ERROR               PIC X(20).
004000     05  RET0-VAR2-ERROR               PIC X(20).
004100     05  RET0-TIPO-REGISTRO            PIC X(01).
004200         88  RET0-88-ES-GERENTE                  VALUE 'G'.
004300         88  RET0-88-ES-EMPLEADO                 VALUE 'E'.
004400     05  FILLER                        PIC X(09).
