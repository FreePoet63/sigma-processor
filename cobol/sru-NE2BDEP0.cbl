000100******************************************************************
000200* PROGRAM NAME:    NE2BDEP0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 22/03/1993 RSOLIS        SI DOS GERENTES TRAEN EL MISMO        *
000900*                          DEPARTAMENTO, EL QUE VIENE MAS         *
001000*                          ADELANTE EN EL ARCHIVO QUEDA COMO      *
001100*                          GERENTE VIGENTE DE ESE DEPTO            *
001200*                          (NE2B-0019).                            *
001300* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001400*                          FECHAS, SIN CAMBIOS.                  *
001500* 09/10/2002 ECAMPOS       REQ NE2B-0054: LOS EMPLEADOS SIN       *
001600*                          GERENTE VALIDO SE MANDAN AL LISTADO    *
001700*                          DE ERRORES EN VEZ DE PERDERSE.         *
001800* 14/03/2004 ECAMPOS       REQ NE2B-0058: SE CORRIGE LA LOGICA DE *
001900*                          DUPLICADOS, EL CRITERIO ES EL NOMBRE   *
002000*                          DEL DEPARTAMENTO, NO EL ID DEL         *
002100*                          GERENTE (UN ID DE GERENTE REEMPLAZADO  *
002200*                          SIGUE SIENDO VALIDO PARA LOCALIZAR A    *
002300*                          SUS EMPLEADOS).  SE ARMA TAB0-DEPTOS Y  *
002400*                          EL RENGLON DE ERROR DEL EMPLEADO SIN    *
002500*                          GERENTE AHORA SALE EN EL MISMO FORMATO  *
002600*                          QUE EL RENGLON DE SALIDA (NE2B-0058).   *
002700* 08/09/2006 ECAMPOS       REQ NE2B-0066: LOS CAMPOS EDITADOS      *
002800*                          WS-EMP-ID-EDIT/WS-MGR-ID-EDIT/WS-       *
002900*                          SALARIO-EDIT DEJABAN BLANCOS DE LA      *
003000*                          SUPRESION DE CEROS EN EL RENGLON DE     *
003100*                          ERROR DEL EMPLEADO HUERFANO.  SE        *
003200*                          ADOPTA EL MECANISMO DE NE2BESC0         *
003300*                          (9400/9420/9500-QUITA-CEROS) EN LAS     *
003400*                          NUEVAS 9200/9300/9400 DE ESTE PROGRAMA. *
003500*****************************************************************
003600*                                                               *
003700*          I D E N T I F I C A T I O N  D I V I S I O N         *
003800*                                                               *
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  NE2BDEP0.
004200 AUTHOR. RAUL SOLIS.
004300 INSTALLATION. IBM Z/OS.
004400 DATE-WRITTEN. 12/04/1988.
004500 DATE-COMPILED. 12/04/1988.
004600 SECURITY. CONFIDENTIAL.
004700*****************************************************************
004800*                                                               *
004900*  NE2BDEP0 - ARMADOR DE DEPARTAMENTOS.  RECORRE LA TABLA DE    *
005000*  GERENTES Y ARMA TAB0-DEPTOS, EL CATALOGO DE DEPARTAMENTOS     *
005100*  UNICOS, DEJANDO EN CADA UNO AL GERENTE VIGENTE (EL ULTIMO QUE *
005200*  LEYO PARA ESE NOMBRE DE DEPARTAMENTO).  LUEGO RECORRE LA      *
005300*  TABLA DE EMPLEADOS Y LOCALIZA A SU GERENTE POR ID EN LA TABLA *
005400*  ORIGINAL DE GERENTES (UN GERENTE REEMPLAZADO SIGUE SIENDO UN  *
005500*  DESTINO VALIDO PARA SUS PROPIOS EMPLEADOS).  EL EMPLEADO CUYO *
005600*  GERENTE NO EXISTE SE MANDA A LA TABLA DE ERRORES CON EL       *
005700*  RENGLON YA FORMATEADO COMO SALIDA.                            *
005800*****************************************************************
005900*                                                               *
006000*             E N V I R O N M E N T   D I V I S I O N           *
006100*                                                               *
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900*****************************************************************
007000*                                                               *
007100*                      D A T A   D I V I S I O N                *
007200*                                                               *
007300*****************************************************************
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800*                    DEFINICION DE CONSTANTES                   *
007900*****************************************************************
008000 01  CT-CONSTANTES.
008100     05  CT-UNO                        PIC 9(04) COMP VALUE 1.
008200     05  FILLER                        PIC X(02).
008300
008400*****************************************************************
008500*                   DEFINICION DE CONTADORES                    *
008600*****************************************************************
008700 01  CN-CONTADORES.
008800     05  CN-DEP-OUT                    PIC 9(04) COMP VALUE ZERO.
008900     05  CN-GER-IN                     PIC 9(04) COMP VALUE ZERO.
009000     05  CN-EMP-IN                     PIC 9(04) COMP VALUE ZERO.
009100     05  CN-EMP-SIN-GERENTE            PIC 9(04) COMP VALUE ZERO.
009200     05  FILLER                        PIC X(02).
009300
009400*****************************************************************
009500*                   DEFINICION DE INTERRUPTORES                 *
009600*****************************************************************
009700 01  SW-INTERRUPTORES.
009800     05  SW-DEPTO-ENCONTRADO            PIC X(01) VALUE 'N'.
009900         88  SW-88-DEPTO-ENCONTRADO              VALUE 'S'.
010000         88  SW-88-DEPTO-NO-ENCONTRADO            VALUE 'N'.
010100     05  SW-GERENTE-ENCONTRADO          PIC X(01) VALUE 'N'.
010200         88  SW-88-GERENTE-ENCONTRADO            VALUE 'S'.
010300         88  SW-88-GERENTE-NO-ENCONTRADO          VALUE 'N'.
010400     05  FILLER                        PIC X(02).
010500
010600* REDEFINE DE LOS INTERRUPTORES PARA IMPRIMIRLOS EN UN SOLO
010700* CAMPO DE DIAGNOSTICO.
010800 01  SW-INTERRUPTORES-R REDEFINES SW-INTERRUPTORES.
010900     05  SW-COMBINADO                  PIC X(02).
011000
011100*****************************************************************
011200*              DEFINICION DE AREAS DE TRABAJO                   *
011300*****************************************************************
011400 01  WS-DEPTO-AUX.
011500     05  WS-DEP-NAME-AUX                PIC X(30).
011600     05  WS-DEP-GER-ID-AUX              PIC 9(09).
011700     05  WS-DEP-GER-NAME-AUX            PIC X(30).
011800     05  WS-DEP-GER-SALARY-AUX          PIC S9(07)V9(02) COMP-3.
011900     05  FILLER                        PIC X(04).
012000
012100* REDEFINE DEL AUXILIAR DE DEPARTAMENTO PARA VALIDAR DE UN SOLO
012200* GOLPE QUE EL NOMBRE DEL DEPTO NO VENGA EN BLANCOS.
012300 01  WS-DEPTO-AUX-R REDEFINES WS-DEPTO-AUX.
012400     05  WS-DEP-NOMBRE-PRIMERO          PIC X(01).
012500     05  FILLER                        PIC X(71).
012600
012700 01  WS-LINEA-ERROR                    PIC X(120) VALUE SPACES.
012800
012900* REDEFINE DE LA LINEA DE ERROR PARA PODER LIMPIAR SOLO LOS
013000* PRIMEROS 40 BYTES (TEXTO FIJO) SIN TOCAR EL RESTO.
013100 01  WS-LINEA-ERROR-R REDEFINES WS-LINEA-ERROR.
013200     05  WS-LINEA-ERROR-INICIO          PIC X(40).
013300     05  FILLER                        PIC X(80).
013400
013500* 08/09/2006 ECAMPOS - REQ NE2B-0066: SE QUITAN LOS CAMPOS
013600* EDITADOS WS-EMP-ID-EDIT/WS-MGR-ID-EDIT/WS-SALARIO-EDIT (SU
013700* SUPRESION DE CEROS DEJABA BLANCOS A LA IZQUIERDA QUE EL STRING
013800* COPIABA TAL CUAL AL RENGLON DE ERROR); SE ADOPTA EL MISMO
013900* MECANISMO DE NE2BESC0 (9400/9420/9500-QUITA-CEROS) PARA LOCALIZAR
014000* EL PRIMER DIGITO NO CERO Y REF-MODIFICAR ANTES DEL STRING.
014100 01  WS-EMP-ID-ENTERO                  PIC 9(09).
014200 01  WS-EMP-ID-R REDEFINES WS-EMP-ID-ENTERO.
014300     05  WS-EMP-ID-CAR OCCURS 9 TIMES  PIC X(01).
014400 01  WS-EMP-ID-INICIO                  PIC 9(02) COMP.
014500 01  WS-EMP-ID-LON                     PIC 9(02) COMP.
014600 01  WS-MGR-ID-ENTERO                  PIC 9(09).
014700 01  WS-MGR-ID-R REDEFINES WS-MGR-ID-ENTERO.
014800     05  WS-MGR-ID-CAR OCCURS 9 TIMES  PIC X(01).
014900 01  WS-MGR-ID-INICIO                  PIC 9(02) COMP.
015000 01  WS-MGR-ID-LON                     PIC 9(02) COMP.
015100 01  WS-SALARIO-ENTERO                 PIC 9(07).
015200 01  WS-SALARIO-R REDEFINES WS-SALARIO-ENTERO.
015300     05  WS-SALARIO-CAR OCCURS 7 TIMES PIC X(01).
015400 01  WS-SALARIO-INICIO                 PIC 9(02) COMP.
015500 01  WS-SALARIO-LON                    PIC 9(02) COMP.
015600 01  WS-NOMBRE-LONGITUD                PIC 9(02) COMP.
015700 01  WS-IX-NOMBRE                      PIC 9(02) COMP.
015800
015900*****************************************************************
016000*                     DEFINICION DE LINKAGE                     *
016100*****************************************************************
016200 LINKAGE SECTION.
016300 01  LK-NE2BTAB0.
016400     COPY NE2BTAB0.
016500
016600*****************************************************************
016700*                                                               *
016800*              P R O C E D U R E   D I V I S I O N              *
016900*                                                               *
017000*****************************************************************
017100 PROCEDURE DIVISION USING LK-NE2BTAB0.
017200
017300     PERFORM 1000-INICIO
017400        THRU 1000-INICIO-EXIT
017500
017600     PERFORM 2000-PROCESO
017700        THRU 2000-PROCESO-EXIT
017800
017900     PERFORM 3000-FIN
018000     .
018100
018200 1000-INICIO.
018300*-----------------------------------------------------------------
018400     MOVE ZERO                          TO CN-DEP-OUT
018500                                            CN-EMP-SIN-GERENTE
018600     .
018700 1000-INICIO-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100*                       2000-PROCESO                            *
019200*****************************************************************
019300 2000-PROCESO.
019400*-----------------------------------------------------------------
019500     PERFORM 2100-ARMA-DEPTOS
019600        THRU 2100-ARMA-DEPTOS-EXIT
019700
019800     PERFORM 2200-ASIGNA-EMPLEADOS
019900        THRU 2200-ASIGNA-EMPLEADOS-EXIT
020000     .
020100 2000-PROCESO-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500*     2100-ARMA-DEPTOS - CATALOGO DE DEPARTAMENTOS UNICOS        *
020600*     (EL GERENTE VIGENTE DE CADA DEPTO ES EL ULTIMO LEIDO)       *
020700*****************************************************************
020800 2100-ARMA-DEPTOS.
020900*-----------------------------------------------------------------
021000     PERFORM 2110-PROCESA-GERENTE
021100        THRU 2110-PROCESA-GERENTE-EXIT
021200        VARYING CN-GER-IN FROM CT-UNO BY CT-UNO
021300          UNTIL CN-GER-IN GREATER TAB0-CONT-GERENTES
021400
021500     MOVE CN-DEP-OUT                    TO TAB0-CONT-DEPTOS
021600     .
021700 2100-ARMA-DEPTOS-EXIT.
021800     EXIT.
021900
022000 2110-PROCESA-GERENTE.
022100*-----------------------------------------------------------------
022200     SET TAB0-IX-GER                    TO CN-GER-IN
022300     MOVE TAB0-GER-DEPT (TAB0-IX-GER)   TO WS-DEP-NAME-AUX
022400     MOVE TAB0-GER-ID (TAB0-IX-GER)     TO WS-DEP-GER-ID-AUX
022500     MOVE TAB0-GER-NAME (TAB0-IX-GER)   TO WS-DEP-GER-NAME-AUX
022600     MOVE TAB0-GER-SALARY (TAB0-IX-GER) TO WS-DEP-GER-SALARY-AUX
022700
022800     SET SW-88-DEPTO-NO-ENCONTRADO      TO TRUE
022900     SET TAB0-IX-DEP                    TO CT-UNO
023000
023100     IF CN-DEP-OUT NOT EQUAL ZERO
023200        PERFORM 2120-BUSCA-DEPTO-DUP
023300           THRU 2120-BUSCA-DEPTO-DUP-EXIT
023400           VARYING TAB0-IX-DEP FROM CT-UNO BY CT-UNO
023500             UNTIL TAB0-IX-DEP GREATER CN-DEP-OUT
023600     END-IF
023700
023800     IF SW-88-DEPTO-NO-ENCONTRADO
023900        ADD 1                           TO CN-DEP-OUT
024000        SET TAB0-IX-DEP                 TO CN-DEP-OUT
024100     END-IF
024200
024300     MOVE WS-DEP-NAME-AUX               TO
024400                                  TAB0-DEP-NAME (TAB0-IX-DEP)
024500     MOVE WS-DEP-GER-ID-AUX             TO
024600                                  TAB0-DEP-GER-ID (TAB0-IX-DEP)
024700     MOVE WS-DEP-GER-NAME-AUX           TO
024800                                  TAB0-DEP-GER-NAME (TAB0-IX-DEP)
024900     MOVE WS-DEP-GER-SALARY-AUX         TO
025000                                  TAB0-DEP-GER-SALARY (TAB0-IX-DEP)
025100     .
025200 2110-PROCESA-GERENTE-EXIT.
025300     EXIT.
025400
025500 2120-BUSCA-DEPTO-DUP.
025600*-----------------------------------------------------------------
025700     IF TAB0-DEP-NAME (TAB0-IX-DEP) EQUAL WS-DEP-NAME-AUX
025800        SET SW-88-DEPTO-ENCONTRADO      TO TRUE
025900     END-IF
026000     .
026100 2120-BUSCA-DEPTO-DUP-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*    2200-ASIGNA-EMPLEADOS - BUSCA EL GERENTE DE CADA EMPLEADO   *
026600*    (SE BUSCA EN LA TABLA ORIGINAL DE GERENTES POR ID, NO EN    *
026700*     TAB0-DEPTOS, PUES UN GERENTE REEMPLAZADO SIGUE SIENDO UN   *
026800*     DESTINO VALIDO PARA SUS EMPLEADOS)                         *
026900*****************************************************************
027000 2200-ASIGNA-EMPLEADOS.
027100*-----------------------------------------------------------------
027200     PERFORM 2210-PROCESA-EMPLEADO
027300        THRU 2210-PROCESA-EMPLEADO-EXIT
027400        VARYING CN-EMP-IN FROM CT-UNO BY CT-UNO
027500          UNTIL CN-EMP-IN GREATER TAB0-CONT-EMPLEADOS
027600     .
027700 2200-ASIGNA-EMPLEADOS-EXIT.
027800     EXIT.
027900
028000 2210-PROCESA-EMPLEADO.
028100*-----------------------------------------------------------------
028200     SET TAB0-IX-EMP                    TO CN-EMP-IN
028300     SET SW-88-GERENTE-NO-ENCONTRADO     TO TRUE
028400
028500     IF TAB0-CONT-GERENTES NOT EQUAL ZERO
028600        PERFORM 2220-BUSCA-GERENTE-EMP
028700           THRU 2220-BUSCA-GERENTE-EMP-EXIT
028800           VARYING TAB0-IX-GER FROM CT-UNO BY CT-UNO
028900             UNTIL TAB0-IX-GER GREATER TAB0-CONT-GERENTES
029000     END-IF
029100
029200     IF SW-88-GERENTE-NO-ENCONTRADO
029300        PERFORM 2230-EMPLEADO-SIN-GERENTE
029400           THRU 2230-EMPLEADO-SIN-GERENTE-EXIT
029500     END-IF
029600     .
029700 2210-PROCESA-EMPLEADO-EXIT.
029800     EXIT.
029900
030000 2220-BUSCA-GERENTE-EMP.
030100*-----------------------------------------------------------------
030200     IF NOT SW-88-GERENTE-ENCONTRADO
030300        AND TAB0-GER-ID (TAB0-IX-GER) EQUAL
030400            TAB0-EMP-MGRID (TAB0-IX-EMP)
030500        SET SW-88-GERENTE-ENCONTRADO     TO TRUE
030600        MOVE TAB0-GER-DEPT (TAB0-IX-GER) TO
030700                               TAB0-EMP-DEPT (TAB0-IX-EMP)
030800     END-IF
030900     .
031000 2220-BUSCA-GERENTE-EMP-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400*    2230-EMPLEADO-SIN-GERENTE - EL RENGLON DE ERROR SALE EN EL  *
031500*    MISMO FORMATO QUE EL RENGLON DE SALIDA DE UN EMPLEADO       *
031600*****************************************************************
031700 2230-EMPLEADO-SIN-GERENTE.
031800*-----------------------------------------------------------------
031900     ADD 1                               TO CN-EMP-SIN-GERENTE
032000
032100     COMPUTE WS-SALARIO-ENTERO ROUNDED =
032200             TAB0-EMP-SALARY (TAB0-IX-EMP)
032300     PERFORM 9400-QUITA-CEROS-SAL
032400        THRU 9400-QUITA-CEROS-SAL-EXIT
032500     MOVE TAB0-EMP-ID (TAB0-IX-EMP)       TO WS-EMP-ID-ENTERO
032600     PERFORM 9200-QUITA-CEROS-EMP-ID
032700        THRU 9200-QUITA-CEROS-EMP-ID-EXIT
032800     MOVE TAB0-EMP-MGRID (TAB0-IX-EMP)    TO WS-MGR-ID-ENTERO
032900     PERFORM 9300-QUITA-CEROS-MGR-ID
033000        THRU 9300-QUITA-CEROS-MGR-ID-EXIT
033100
033200     MOVE TAB0-EMP-NAME (TAB0-IX-EMP)     TO WS-DEP-NAME-AUX
033300     PERFORM 9100-CALCULA-LONGITUD
033400        THRU 9100-CALCULA-LONGITUD-EXIT
033500
033600     MOVE SPACES                         TO WS-LINEA-ERROR
033700     STRING 'Employee,' DELIMITED BY SIZE
033800            WS-EMP-ID-ENTERO (WS-EMP-ID-INICIO:WS-EMP-ID-LON)
033900                                          DELIMITED BY SIZE
034000            ','                          DELIMITED BY SIZE
034100            WS-DEP-NAME-AUX (1:WS-NOMBRE-LONGITUD)
034200                                          DELIMITED BY SIZE
034300            ','                          DELIMITED BY SIZE
034400            WS-SALARIO-ENTERO (WS-SALARIO-INICIO:WS-SALARIO-LON)
034500                                          DELIMITED BY SIZE
034600            ','                          DELIMITED BY SIZE
034700            WS-MGR-ID-ENTERO (WS-MGR-ID-INICIO:WS-MGR-ID-LON)
034800                                          DELIMITED BY SIZE
034900            INTO WS-LINEA-ERROR
035000     END-STRING
035100
035200     ADD 1                               TO TAB0-CONT-ERRORES
035300     SET TAB0-IX-ERR                     TO TAB0-CONT-ERRORES
035400     MOVE WS-LINEA-ERROR                 TO
035500                              TAB0-ERR-LINEA (TAB0-IX-ERR)
035600     .
035700 2230-EMPLEADO-SIN-GERENTE-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100*    9100-CALCULA-LONGITUD - QUITA BLANCOS A LA DERECHA DE UN    *
036200*    NOMBRE DE 30 POSICIONES GUARDADO EN WS-DEP-NAME-AUX         *
036300*****************************************************************
036400 9100-CALCULA-LONGITUD.
036500*-----------------------------------------------------------------
036600     MOVE 30                             TO WS-IX-NOMBRE
036700     PERFORM 9110-BUSCA-FIN-NOMBRE
036800        THRU 9110-BUSCA-FIN-NOMBRE-EXIT
036900        UNTIL WS-IX-NOMBRE EQUAL ZERO
037000           OR WS-DEP-NAME-AUX (WS-IX-NOMBRE:1) NOT EQUAL SPACE
037100     MOVE WS-IX-NOMBRE                   TO WS-NOMBRE-LONGITUD
037200     IF WS-NOMBRE-LONGITUD EQUAL ZERO
037300        MOVE 1                           TO WS-NOMBRE-LONGITUD
037400     END-IF
037500     .
037600 9100-CALCULA-LONGITUD-EXIT.
037700     EXIT.
037800
037900 9110-BUSCA-FIN-NOMBRE.
038000*-----------------------------------------------------------------
038100     SUBTRACT 1 FROM WS-IX-NOMBRE
038200     .
038300 9110-BUSCA-FIN-NOMBRE-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700*    9200-QUITA-CEROS-EMP-ID - LOCALIZA EL PRIMER DIGITO NO CERO  *
038800*    DE UN ID DE EMPLEADO DE 9 POSICIONES EN WS-EMP-ID-ENTERO     *
038900*    (MISMO MECANISMO QUE NE2BESC0 9400-QUITA-CEROS-ID)           *
039000*****************************************************************
039100 9200-QUITA-CEROS-EMP-ID.
039200*-----------------------------------------------------------------
039300     MOVE 1                               TO WS-EMP-ID-INICIO
039400     PERFORM 9210-AVANZA-CERO-EMP-ID
039500        THRU 9210-AVANZA-CERO-EMP-ID-EXIT
039600        UNTIL WS-EMP-ID-INICIO EQUAL 9
039700           OR WS-EMP-ID-CAR (WS-EMP-ID-INICIO) NOT EQUAL '0'
039800     COMPUTE WS-EMP-ID-LON = 10 - WS-EMP-ID-INICIO
039900     .
040000 9200-QUITA-CEROS-EMP-ID-EXIT.
040100     EXIT.
040200
040300 9210-AVANZA-CERO-EMP-ID.
040400*-----------------------------------------------------------------
040500     ADD 1 TO WS-EMP-ID-INICIO
040600     .
040700 9210-AVANZA-CERO-EMP-ID-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100*    9300-QUITA-CEROS-MGR-ID - LOCALIZA EL PRIMER DIGITO NO CERO  *
041200*    DE UN ID DE GERENTE DE 9 POSICIONES EN WS-MGR-ID-ENTERO      *
041300*****************************************************************
041400 9300-QUITA-CEROS-MGR-ID.
041500*-----------------------------------------------------------------
041600     MOVE 1                               TO WS-MGR-ID-INICIO
041700     PERFORM 9310-AVANZA-CERO-MGR-ID
041800        THRU 9310-AVANZA-CERO-MGR-ID-EXIT
041900        UNTIL WS-MGR-ID-INICIO EQUAL 9
042000           OR WS-MGR-ID-CAR (WS-MGR-ID-INICIO) NOT EQUAL '0'
042100     COMPUTE WS-MGR-ID-LON = 10 - WS-MGR-ID-INICIO
042200     .
042300 9300-QUITA-CEROS-MGR-ID-EXIT.
042400     EXIT.
042500
042600 9310-AVANZA-CERO-MGR-ID.
042700*-----------------------------------------------------------------
042800     ADD 1 TO WS-MGR-ID-INICIO
042900     .
043000 9310-AVANZA-CERO-MGR-ID-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400*    9400-QUITA-CEROS-SAL - LOCALIZA EL PRIMER DIGITO NO CERO     *
043500*    DE UN SALARIO DE 7 POSICIONES EN WS-SALARIO-ENTERO           *
043600*****************************************************************
043700 9400-QUITA-CEROS-SAL.
043800*-----------------------------------------------------------------
043900     MOVE 1                               TO WS-SALARIO-INICIO
044000     PERFORM 9410-AVANZA-CERO-SAL
044100        THRU 9410-AVANZA-CERO-SAL-EXIT
044200        UNTIL WS-SALARIO-INICIO EQUAL 7
044300           OR WS-SALARIO-CAR (WS-SALARIO-INICIO) NOT EQUAL '0'
044400     COMPUTE WS-SALARIO-LON = 8 - WS-SALARIO-INICIO
044500     .
044600 9400-QUITA-CEROS-SAL-EXIT.
044700     EXIT.
044800
044900 9410-AVANZA-CERO-SAL.
045000*-----------------------------------------------------------------
045100     ADD 1 TO WS-SALARIO-INICIO
045200     .
045300 9410-AVANZA-CERO-SAL-EXIT.
045400     EXIT.
045500
045600 3000-FIN.
045700*-----------------------------------------------------------------
045800     DISPLAY 'NE2BDEP0 - DEPARTAMENTOS ARMADOS: ' TAB0-CONT-DEPTOS
045900     DISPLAY 'NE2BDEP0 - EMPLEADOS SIN DEPTO   : '
046000              CN-EMP-SIN-GERENTE
046100     GOBACK.
