000100******************************************************************
000200* PROGRAM NAME:    NE2BLEC0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 05/02/1996 ECAMPOS       LAS LINEAS QUE NE2BPAR0 MARCA COMO    *
000900*                          INVALIDAS SE ACUMULAN EN TAB0-ERRORES *
001000*                          EN VEZ DE DESCARTARSE.                *
001100* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001200*                          FECHAS, SIN CAMBIOS.                  *
001300* 14/08/2001 GFORRICH      REQ NE2B-0049: SE IGNORAN LAS LINEAS   *
001400*                          EN BLANCO AL FINAL DEL ARCHIVO.        *
001500* 09/09/2006 ECAMPOS       REQ NE2B-0067: LA CLASIFICACION DE     *
001600*                          GERENTE/EMPLEADO SE HACIA VIENDO SI    *
001700*                          MGR0-ID/EMP0-ID ERA DISTINTO DE CERO,   *
001800*                          PERO UN ID EN CERO ES VALIDO Y LA      *
001900*                          LINEA SE IBA AL LISTADO DE ERRORES.    *
002000*                          2200-ANALIZA-LINEA AHORA EVALUA         *
002100*                          RET0-88-ES-GERENTE/RET0-88-ES-EMPLEADO *
002200*                          QUE REPORTA NE2BPAR0.                  *
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NE2BLEC0.
003000 AUTHOR. RAUL SOLIS.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 12/04/1988.
003300 DATE-COMPILED. 12/04/1988.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*  NE2BLEC0 - LECTOR DEL ARCHIVO DE ENTRADA DE PERSONAL.        *
003800*  ABRE ENTPERS, LEE RENGLON POR RENGLON, MANDA CADA RENGLON A   *
003900*  NE2BPAR0 PARA SU ANALISIS Y CARGA EL RESULTADO EN LAS TABLAS  *
004000*  DE GERENTES, EMPLEADOS O ERRORES (NE2BTAB0), SEGUN EL CODIGO  *
004100*  DE RETORNO QUE NE2BPAR0 REGRESE EN NE2BRET0.                 *
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ENTPERS      ASSIGN       TO ENTPERS
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS  IS WS-FILE-STATUS.
005800
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ENTPERS
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 120 CHARACTERS.
006900 01  REG-ENTPERS.
007000     05  REG-ENTPERS-TXT               PIC X(110).
007100     05  FILLER                        PIC X(10).
007200
007300* REDEFINE PARA PODER VER LA LINEA LEIDA COMO SOLO ESPACIOS Y
007400* DECIDIR SI ES UN RENGLON EN BLANCO AL FINAL DEL ARCHIVO.
007500 01  REG-ENTPERS-R1 REDEFINES REG-ENTPERS.
007600     05  REG-ENTPERS-PRIMERO           PIC X(01).
007700     05  FILLER                        PIC X(119).
007800
007900 WORKING-STORAGE SECTION.
008000
008100*****************************************************************
008200*                   DEFINICION DE CONTADORES                    *
008300*****************************************************************
008400 01  CN-CONTADORES.
008500     05  CN-LINEAS-LEIDAS              PIC 9(06) COMP VALUE ZERO.
008600     05  CN-LINEAS-ERROR               PIC 9(06) COMP VALUE ZERO.
008700     05  FILLER                        PIC X(02).
008800
008900*****************************************************************
009000*                   DEFINICION DE INTERRUPTORES                 *
009100*****************************************************************
009200 01  SW-INTERRUPTORES.
009300     05  WS-FILE-STATUS                PIC X(02) VALUE SPACES.
009400     05  SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
009500         88  SW-88-FIN-ARCHIVO                  VALUE 'S'.
009600         88  SW-88-NO-FIN-ARCHIVO                VALUE 'N'.
009700     05  FILLER                        PIC X(01).
009800
009900* REDEFINE DE LOS CONTADORES PARA SACAR UN TOTAL COMBINADO EN UN
010000* SOLO DISPLAY DE DIAGNOSTICO (VER 3000-FIN).
010100 01  CN-CONTADORES-R REDEFINES CN-CONTADORES.
010200     05  CN-TOTAL-COMBINADO            PIC 9(12) COMP.
010300
010400* REDEFINE DE LOS INTERRUPTORES PARA PODER COMPARAR STATUS Y
010500* SWITCH DE FIN DE ARCHIVO EN UNA SOLA CADENA DE DIAGNOSTICO.
010600 01  SW-INTERRUPTORES-R REDEFINES SW-INTERRUPTORES.
010700     05  SW-COMBINADO                  PIC X(04).
010800
010900*****************************************************************
011000*              DEFINICION DE AREAS DE TRABAJO                   *
011100*****************************************************************
011200 01  WS-NE2BMGR0-AUX.
011300     COPY NE2BMGR0.
011400 01  WS-NE2BEMP0-AUX.
011500     COPY NE2BEMP0.
011600 01  WS-NE2BRET0-AUX.
011700     COPY NE2BRET0.
011800
011900*****************************************************************
012000*                     DEFINICION DE LINKAGE                     *
012100*****************************************************************
012200 LINKAGE SECTION.
012300 01  LK-NE2BTAB0.
012400     COPY NE2BTAB0.
012500
012600*****************************************************************
012700*                                                               *
012800*              P R O C E D U R E   D I V I S I O N              *
012900*                                                               *
013000*****************************************************************
013100 PROCEDURE DIVISION USING LK-NE2BTAB0.
013200
013300     PERFORM 1000-INICIO
013400        THRU 1000-INICIO-EXIT
013500
013600     PERFORM 2000-PROCESO
013700        THRU 2000-PROCESO-EXIT
013800
013900     PERFORM 3000-FIN
014000     .
014100
014200 1000-INICIO.
014300*-----------------------------------------------------------------
014400     OPEN INPUT ENTPERS
014500     IF WS-FILE-STATUS NOT EQUAL '00'
014600        DISPLAY 'NE2BLEC0 - ERROR AL ABRIR ENTPERS, STATUS: '
014700                WS-FILE-STATUS
014800        SET SW-88-FIN-ARCHIVO            TO TRUE
014900     END-IF
015000     .
015100 1000-INICIO-EXIT.
015200     EXIT.
015300
015400*****************************************************************
015500*                       2000-PROCESO                            *
015600*****************************************************************
015700 2000-PROCESO.
015800*-----------------------------------------------------------------
015900     PERFORM 2100-LEER-LINEA
016000        THRU 2100-LEER-LINEA-EXIT
016100        UNTIL SW-88-FIN-ARCHIVO
016200     .
016300 2000-PROCESO-EXIT.
016400     EXIT.
016500
016600 2100-LEER-LINEA.
016700*-----------------------------------------------------------------
016800     READ ENTPERS
016900        AT END
017000           SET SW-88-FIN-ARCHIVO         TO TRUE
017100        NOT AT END
017200           ADD 1                          TO CN-LINEAS-LEIDAS
017300           IF REG-ENTPERS-TXT NOT EQUAL SPACES
017400              PERFORM 2200-ANALIZA-LINEA
017500                 THRU 2200-ANALIZA-LINEA-EXIT
017600           END-IF
017700     END-READ
017800     .
017900 2100-LEER-LINEA-EXIT.
018000     EXIT.
018100
018200 2200-ANALIZA-LINEA.
018300*-----------------------------------------------------------------
018400     CALL 'NE2BPAR0' USING REG-ENTPERS
018500                            WS-NE2BMGR0-AUX
018600                            WS-NE2BEMP0-AUX
018700                            WS-NE2BRET0-AUX
018800
018900     EVALUATE TRUE
019000        WHEN RET0-88-OK AND RET0-88-ES-GERENTE
019100             PERFORM 2300-CARGA-GERENTE
019200                THRU 2300-CARGA-GERENTE-EXIT
019300        WHEN RET0-88-OK AND RET0-88-ES-EMPLEADO
019400             PERFORM 2400-CARGA-EMPLEADO
019500                THRU 2400-CARGA-EMPLEADO-EXIT
019600        WHEN OTHER
019700             PERFORM 2500-CARGA-ERROR
019800                THRU 2500-CARGA-ERROR-EXIT
019900     END-EVALUATE
020000     .
020100 2200-ANALIZA-LINEA-EXIT.
020200     EXIT.
020300
020400 2300-CARGA-GERENTE.
020500*-----------------------------------------------------------------
020600     ADD 1 TO TAB0-CONT-GERENTES
020700     SET TAB0-IX-GER TO TAB0-CONT-GERENTES
020800     MOVE MGR0-ID                       TO TAB0-GER-ID (TAB0-IX-GER)
020900     MOVE MGR0-NAME                     TO
021000                                   TAB0-GER-NAME (TAB0-IX-GER)
021100     MOVE MGR0-SALARY                   TO
021200                                   TAB0-GER-SALARY (TAB0-IX-GER)
021300     MOVE MGR0-DEPT                     TO
021400                                   TAB0-GER-DEPT (TAB0-IX-GER)
021500     .
021600 2300-CARGA-GERENTE-EXIT.
021700     EXIT.
021800
021900 2400-CARGA-EMPLEADO.
022000*-----------------------------------------------------------------
022100     ADD 1 TO TAB0-CONT-EMPLEADOS
022200     SET TAB0-IX-EMP TO TAB0-CONT-EMPLEADOS
022300     MOVE EMP0-ID                       TO
022400                                   TAB0-EMP-ID (TAB0-IX-EMP)
022500     MOVE EMP0-NAME                     TO
022600                                   TAB0-EMP-NAME (TAB0-IX-EMP)
022700     MOVE EMP0-SALARY                   TO
022800                                   TAB0-EMP-SALARY (TAB0-IX-EMP)
022900     MOVE EMP0-MGRID                    TO
023000                                   TAB0-EMP-MGRID (TAB0-IX-EMP)
023100     MOVE SPACES                        TO
023200                                   TAB0-EMP-DEPT (TAB0-IX-EMP)
023300     .
023400 2400-CARGA-EMPLEADO-EXIT.
023500     EXIT.
023600
023700 2500-CARGA-ERROR.
023800*-----------------------------------------------------------------
023900     ADD 1 TO CN-LINEAS-ERROR
024000     ADD 1 TO TAB0-CONT-ERRORES
024100     SET TAB0-IX-ERR TO TAB0-CONT-ERRORES
024200     MOVE REG-ENTPERS-TXT               TO
024300                                TAB0-ERR-LINEA (TAB0-IX-ERR)
024400     .
024500 2500-CARGA-ERROR-EXIT.
024600     EXIT.
024700
024800 3000-FIN.
024900*-----------------------------------------------------------------
025000     CLOSE ENTPERS
025100     DISPLAY 'NE2BLEC0 - LINEAS LEIDAS  : ' CN-LINEAS-LEIDAS
025200     DISPLAY 'NE2BLEC0 - LINEAS EN ERROR: ' CN-LINEAS-ERROR
025300     GOBACK.
