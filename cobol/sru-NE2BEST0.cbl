000100******************************************************************
000200* PROGRAM NAME:    NE2BEST0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 30/06/1997 GFORRICH      REQ NE2B-0034: SE PERMITE ESCRIBIR EL *
000900*                          REPORTE DE ESTADISTICAS A UN ARCHIVO  *
001000*                          (SALESTAT) EN VEZ DE CONSOLA, SEGUN   *
001100*                          PRM0-OUTPUT-MODE.                     *
001200* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001300*                          FECHAS, SIN CAMBIOS.                  *
001400* 09/10/2002 ECAMPOS       REQ NE2B-0055: SI EL MODO ES ARCHIVO  *
001500*                          Y NO HAY RUTA, SE AVISA Y SE OMITE EL  *
001600*                          REPORTE EN VEZ DE ABORTAR LA CORRIDA.  *
001700*****************************************************************
001800*                                                               *
001900*          I D E N T I F I C A T I O N  D I V I S I O N         *
002000*                                                               *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  NE2BEST0.
002400 AUTHOR. RAUL SOLIS.
002500 INSTALLATION. IBM Z/OS.
002600 DATE-WRITTEN. 12/04/1988.
002700 DATE-COMPILED. 12/04/1988.
002800 SECURITY. CONFIDENTIAL.
002900*****************************************************************
003000*                                                               *
003100*  NE2BEST0 - GENERADOR DE ESTADISTICAS DE SUELDO POR DEPTO.    *
003200*  POR CADA DEPARTAMENTO DE TAB0-DEPTOS (ORDENADOS POR NOMBRE)   *
003300*  CALCULA EL SUELDO MINIMO, MAXIMO Y PROMEDIO DE SUS EMPLEADOS  *
003400*  (SIN CONTAR AL GERENTE) Y LO EMITE A CONSOLA O AL ARCHIVO      *
003500*  SALESTAT, SEGUN PRM0-OUTPUT-MODE.                             *
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SALESTAT     ASSIGN       TO SALESTAT
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS  IS WS-FS-STAT.
005200
005300*****************************************************************
005400*                                                               *
005500*                      D A T A   D I V I S I O N                *
005600*                                                               *
005700*****************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SALESTAT
006100     RECORDING MODE IS F
006200     RECORD CONTAINS 80 CHARACTERS.
006300 01  REG-SALESTAT.
006400     05  REG-SALESTAT-TXT              PIC X(72).
006500     05  FILLER                        PIC X(08).
006600
006700 WORKING-STORAGE SECTION.
006800
006900*****************************************************************
007000*                    DEFINICION DE CONSTANTES                   *
007100*****************************************************************
007200 01  CT-CONSTANTES.
007300     05  CT-UNO                        PIC 9(04) COMP VALUE 1.
007400     05  FILLER                        PIC X(02).
007500
007600*****************************************************************
007700*                   DEFINICION DE CONTADORES                    *
007800*****************************************************************
007900 01  CN-CONTADORES.
008000     05  CN-DEP-ACTUAL                 PIC 9(04) COMP VALUE ZERO.
008100     05  CN-DEP-EMITIDOS               PIC 9(04) COMP VALUE ZERO.
008200     05  WS-SI                         PIC 9(04) COMP VALUE ZERO.
008300     05  WS-SJ                         PIC 9(04) COMP VALUE ZERO.
008400     05  WS-IX-EMP-BUSCA               PIC 9(04) COMP VALUE ZERO.
008500     05  FILLER                        PIC X(02).
008600
008700* REDEFINE DE LOS CONTADORES PARA SACAR UN TOTAL COMBINADO EN UN
008800* SOLO DISPLAY DE DIAGNOSTICO (VER 3000-FIN).
008900 01  CN-CONTADORES-R REDEFINES CN-CONTADORES.
009000     05  CN-TOTAL-COMBINADO            PIC 9(18) COMP.
009100
009200*****************************************************************
009300*                   DEFINICION DE INTERRUPTORES                 *
009400*****************************************************************
009500 01  SW-INTERRUPTORES.
009600     05  SW-OMITE-STAT                 PIC X(01) VALUE 'N'.
009700         88  SW-88-OMITE-STAT                   VALUE 'S'.
009800         88  SW-88-NO-OMITE-STAT                VALUE 'N'.
009900     05  SW-ARCHIVO-ABIERTO            PIC X(01) VALUE 'N'.
010000         88  SW-88-ARCHIVO-ABIERTO              VALUE 'S'.
010100         88  SW-88-ARCHIVO-CERRADO              VALUE 'N'.
010200     05  WS-FS-STAT                    PIC X(02) VALUE SPACES.
010300     05  FILLER                        PIC X(02).
010400
010500* REDEFINE DE LOS INTERRUPTORES PARA COMPARAR SWITCH Y STATUS EN
010600* UNA SOLA CADENA DE DIAGNOSTICO.
010700 01  SW-INTERRUPTORES-R REDEFINES SW-INTERRUPTORES.
010800     05  SW-COMBINADO                  PIC X(04).
010900
011000*****************************************************************
011100*         DEFINICION DE AREAS PARA ORDENAR DEPARTAMENTOS        *
011200*****************************************************************
011300 01  WS-DEPTO-TEMP.
011400     05  WS-DEPTO-TEMP-NAME            PIC X(30).
011500     05  WS-DEPTO-TEMP-GER-ID          PIC 9(09).
011600     05  WS-DEPTO-TEMP-GER-NAME        PIC X(30).
011700     05  WS-DEPTO-TEMP-GER-SALARY      PIC S9(07)V9(02) COMP-3.
011800     05  FILLER                        PIC X(04).
011900
012000*****************************************************************
012100*     DEFINICION DE ACUMULADORES DE UN SOLO DEPARTAMENTO         *
012200*****************************************************************
012300 01  WS-ACUM-SALARIOS.
012400     05  WS-ACUM-CUENTA                PIC 9(04) COMP VALUE ZERO.
012500     05  WS-ACUM-SUMA                  PIC S9(11)V9(02) COMP-3
012600                                        VALUE ZERO.
012700     05  WS-ACUM-MIN                   PIC S9(07)V9(02) COMP-3
012800                                        VALUE ZERO.
012900     05  WS-ACUM-MAX                   PIC S9(07)V9(02) COMP-3
013000                                        VALUE ZERO.
013100     05  WS-ACUM-AVG                   PIC S9(07)V9(02) COMP-3
013200                                        VALUE ZERO.
013300     05  FILLER                        PIC X(03).
013400
013500* REDEFINE DEL ACUMULADOR PARA UN DISPLAY DE DIAGNOSTICO EN CASO
013600* DE ABEND (VACIADO DE LA ULTIMA CIFRA CALCULADA).
013700 01  WS-ACUM-R REDEFINES WS-ACUM-SALARIOS.
013800     05  WS-ACUM-COMBINADO             PIC X(19).
013900
014000*****************************************************************
014100*     DEFINICION DE AREAS PARA QUITAR BLANCOS A LA DERECHA DE    *
014200*     UN NOMBRE DE 30 POSICIONES                                 *
014300*****************************************************************
014400 01  WS-CAMPO-30                       PIC X(30).
014500 01  WS-NOMBRE-LONGITUD                PIC 9(02) COMP.
014600 01  WS-IX-NOMBRE                      PIC 9(02) COMP.
014700
014800*****************************************************************
014900*     DEFINICION DE AREAS PARA EDITAR SUELDOS A 2 DECIMALES Y    *
015000*     QUITAR LOS BLANCOS DE SUPRESION DE CEROS A LA IZQUIERDA    *
015100*****************************************************************
015200 01  WS-MONEY-EDIT                     PIC Z(6)9.99.
015300 01  WS-MONEY-INICIO                  PIC 9(02) COMP.
015400 01  WS-MONEY-LON                     PIC 9(02) COMP.
015500
015600 01  WS-MIN-TXT                        PIC X(10).
015700 01  WS-MIN-LON                        PIC 9(02) COMP.
015800 01  WS-MAX-TXT                        PIC X(10).
015900 01  WS-MAX-LON                        PIC 9(02) COMP.
016000 01  WS-AVG-TXT                        PIC X(10).
016100 01  WS-AVG-LON                        PIC 9(02) COMP.
016200
016300 01  WS-LINEA-SALIDA                   PIC X(80) VALUE SPACES.
016400
016500*****************************************************************
016600*                     DEFINICION DE LINKAGE                     *
016700*****************************************************************
016800 LINKAGE SECTION.
016900 01  LK-NE2BTAB0.
017000     COPY NE2BTAB0.
017100 01  LK-NE2BPRM0.
017200     COPY NE2BPRM0.
017300
017400*****************************************************************
017500*                                                               *
017600*              P R O C E D U R E   D I V I S I O N              *
017700*                                                               *
017800*****************************************************************
017900 PROCEDURE DIVISION USING LK-NE2BTAB0 LK-NE2BPRM0.
018000
018100     PERFORM 1000-INICIO
018200        THRU 1000-INICIO-EXIT
018300
018400     IF SW-88-NO-OMITE-STAT
018500        PERFORM 2000-PROCESO
018600           THRU 2000-PROCESO-EXIT
018700     END-IF
018800
018900     PERFORM 3000-FIN
019000     .
019100
019200 1000-INICIO.
019300*-----------------------------------------------------------------
019400     IF PRM0-88-MODO-ARCHIVO
019500        IF PRM0-OUTPUT-PATH EQUAL SPACES
019600           DISPLAY 'NE2BEST0 - MODO ARCHIVO SIN RUTA, SE OMITE EL '
019700                   'REPORTE DE ESTADISTICAS'
019800           SET SW-88-OMITE-STAT         TO TRUE
019900        ELSE
020000           OPEN OUTPUT SALESTAT
020100           IF WS-FS-STAT NOT EQUAL '00'
020200              DISPLAY 'NE2BEST0 - ERROR AL ABRIR SALESTAT, STATUS: '
020300                      WS-FS-STAT
020400              SET SW-88-OMITE-STAT      TO TRUE
020500           ELSE
020600              SET SW-88-ARCHIVO-ABIERTO TO TRUE
020700           END-IF
020800        END-IF
020900     END-IF
021000     .
021100 1000-INICIO-EXIT.
021200     EXIT.
021300
021400*****************************************************************
021500*                       2000-PROCESO                            *
021600*****************************************************************
021700 2000-PROCESO.
021800*-----------------------------------------------------------------
021900     PERFORM 2100-ORDENA-DEPTOS
022000        THRU 2100-ORDENA-DEPTOS-EXIT
022100
022200     MOVE 'department, min, max, mid'   TO WS-LINEA-SALIDA
022300     PERFORM 2900-EMITE-LINEA
022400        THRU 2900-EMITE-LINEA-EXIT
022500
022600     PERFORM 2200-CALCULA-DEPTO
022700        THRU 2200-CALCULA-DEPTO-EXIT
022800        VARYING CN-DEP-ACTUAL FROM CT-UNO BY CT-UNO
022900          UNTIL CN-DEP-ACTUAL GREATER TAB0-CONT-DEPTOS
023000     .
023100 2000-PROCESO-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500*    2100-ORDENA-DEPTOS - ORDENA TAB0-DEPTOS POR NOMBRE, ASC     *
023600*****************************************************************
023700 2100-ORDENA-DEPTOS.
023800*-----------------------------------------------------------------
023900     IF TAB0-CONT-DEPTOS GREATER CT-UNO
024000        PERFORM 2110-PASADA-DEPTOS
024100           THRU 2110-PASADA-DEPTOS-EXIT
024200           VARYING WS-SI FROM CT-UNO BY CT-UNO
024300             UNTIL WS-SI GREATER TAB0-CONT-DEPTOS
024400     END-IF
024500     .
024600 2100-ORDENA-DEPTOS-EXIT.
024700     EXIT.
024800
024900 2110-PASADA-DEPTOS.
025000*-----------------------------------------------------------------
025100     PERFORM 2120-COMPARA-DEPTOS
025200        THRU 2120-COMPARA-DEPTOS-EXIT
025300        VARYING WS-SJ FROM CT-UNO BY CT-UNO
025400          UNTIL WS-SJ GREATER TAB0-CONT-DEPTOS - WS-SI
025500     .
025600 2110-PASADA-DEPTOS-EXIT.
025700     EXIT.
025800
025900 2120-COMPARA-DEPTOS.
026000*-----------------------------------------------------------------
026100     IF TAB0-DEP-NAME (WS-SJ) GREATER TAB0-DEP-NAME (WS-SJ + 1)
026200        MOVE TAB0-DEPTOS (WS-SJ)         TO WS-DEPTO-TEMP
026300        MOVE TAB0-DEPTOS (WS-SJ + 1)     TO TAB0-DEPTOS (WS-SJ)
026400        MOVE WS-DEPTO-TEMP               TO TAB0-DEPTOS (WS-SJ + 1)
026500     END-IF
026600     .
026700 2120-COMPARA-DEPTOS-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100*    2200-CALCULA-DEPTO - MIN/MAX/PROMEDIO DE UN DEPARTAMENTO    *
027200*****************************************************************
027300 2200-CALCULA-DEPTO.
027400*-----------------------------------------------------------------
027500     SET TAB0-IX-DEP TO CN-DEP-ACTUAL
027600     MOVE ZERO                           TO WS-ACUM-CUENTA
027700     MOVE ZERO                           TO WS-ACUM-SUMA
027800     MOVE ZERO                           TO WS-ACUM-MIN
027900     MOVE ZERO                           TO WS-ACUM-MAX
028000
028100     IF TAB0-CONT-EMPLEADOS GREATER ZERO
028200        PERFORM 2210-REVISA-EMPLEADO
028300           THRU 2210-REVISA-EMPLEADO-EXIT
028400           VARYING WS-IX-EMP-BUSCA FROM CT-UNO BY CT-UNO
028500             UNTIL WS-IX-EMP-BUSCA GREATER TAB0-CONT-EMPLEADOS
028600     END-IF
028700
028800     IF WS-ACUM-CUENTA GREATER ZERO
028900        COMPUTE WS-ACUM-AVG ROUNDED =
029000                WS-ACUM-SUMA / WS-ACUM-CUENTA
029100     ELSE
029200        MOVE ZERO                       TO WS-ACUM-AVG
029300     END-IF
029400
029500     PERFORM 2900-ARMA-RENGLON
029600        THRU 2900-ARMA-RENGLON-EXIT
029700
029800     PERFORM 2900-EMITE-LINEA
029900        THRU 2900-EMITE-LINEA-EXIT
030000
030100     ADD 1 TO CN-DEP-EMITIDOS
030200     .
030300 2200-CALCULA-DEPTO-EXIT.
030400     EXIT.
030500
030600 2210-REVISA-EMPLEADO.
030700*-----------------------------------------------------------------
030800     SET TAB0-IX-EMP TO WS-IX-EMP-BUSCA
030900
031000     IF TAB0-EMP-DEPT (TAB0-IX-EMP) EQUAL TAB0-DEP-NAME (TAB0-IX-DEP)
031100        ADD 1 TO WS-ACUM-CUENTA
031200        ADD TAB0-EMP-SALARY (TAB0-IX-EMP) TO WS-ACUM-SUMA
031300        IF WS-ACUM-CUENTA EQUAL CT-UNO
031400           MOVE TAB0-EMP-SALARY (TAB0-IX-EMP) TO WS-ACUM-MIN
031500           MOVE TAB0-EMP-SALARY (TAB0-IX-EMP) TO WS-ACUM-MAX
031600        ELSE
031700           IF TAB0-EMP-SALARY (TAB0-IX-EMP) LESS WS-ACUM-MIN
031800              MOVE TAB0-EMP-SALARY (TAB0-IX-EMP) TO WS-ACUM-MIN
031900           END-IF
032000           IF TAB0-EMP-SALARY (TAB0-IX-EMP) GREATER WS-ACUM-MAX
032100              MOVE TAB0-EMP-SALARY (TAB0-IX-EMP) TO WS-ACUM-MAX
032200           END-IF
032300        END-IF
032400     END-IF
032500     .
032600 2210-REVISA-EMPLEADO-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000*    2900-ARMA-RENGLON - CONSTRUYE EL RENGLON DE SALIDA CON EL   *
033100*    NOMBRE DEL DEPTO Y LOS TRES SUELDOS A 2 DECIMALES           *
033200*****************************************************************
033300 2900-ARMA-RENGLON.
033400*-----------------------------------------------------------------
033500     MOVE TAB0-DEP-NAME (TAB0-IX-DEP)    TO WS-CAMPO-30
033600     PERFORM 9300-LONGITUD-30
033700        THRU 9300-LONGITUD-30-EXIT
033800
033900     MOVE WS-ACUM-MIN                    TO WS-MONEY-EDIT
034000     PERFORM 9600-QUITA-BLANCOS-MONEY
034100        THRU 9600-QUITA-BLANCOS-MONEY-EXIT
034200     MOVE WS-MONEY-EDIT (WS-MONEY-INICIO:WS-MONEY-LON) TO WS-MIN-TXT
034300     MOVE WS-MONEY-LON                   TO WS-MIN-LON
034400
034500     MOVE WS-ACUM-MAX                    TO WS-MONEY-EDIT
034600     PERFORM 9600-QUITA-BLANCOS-MONEY
034700        THRU 9600-QUITA-BLANCOS-MONEY-EXIT
034800     MOVE WS-MONEY-EDIT (WS-MONEY-INICIO:WS-MONEY-LON) TO WS-MAX-TXT
034900     MOVE WS-MONEY-LON                   TO WS-MAX-LON
035000
035100     MOVE WS-ACUM-AVG                    TO WS-MONEY-EDIT
035200     PERFORM 9600-QUITA-BLANCOS-MONEY
035300        THRU 9600-QUITA-BLANCOS-MONEY-EXIT
035400     MOVE WS-MONEY-EDIT (WS-MONEY-INICIO:WS-MONEY-LON) TO WS-AVG-TXT
035500     MOVE WS-MONEY-LON                   TO WS-AVG-LON
035600
035700     MOVE SPACES                         TO WS-LINEA-SALIDA
035800     STRING WS-CAMPO-30 (1:WS-NOMBRE-LONGITUD)
035900                                          DELIMITED BY SIZE
036000            ','                          DELIMITED BY SIZE
036100            WS-MIN-TXT (1:WS-MIN-LON)
036200                                          DELIMITED BY SIZE
036300            ','                          DELIMITED BY SIZE
036400            WS-MAX-TXT (1:WS-MAX-LON)
036500                                          DELIMITED BY SIZE
036600            ','                          DELIMITED BY SIZE
036700            WS-AVG-TXT (1:WS-AVG-LON)
036800                                          DELIMITED BY SIZE
036900            INTO WS-LINEA-SALIDA
037000     END-STRING
037100     .
037200 2900-ARMA-RENGLON-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600*    2900-EMITE-LINEA - ESCRIBE WS-LINEA-SALIDA A CONSOLA O AL   *
037700*    ARCHIVO SALESTAT, SEGUN PRM0-OUTPUT-MODE                    *
037800*****************************************************************
037900 2900-EMITE-LINEA.
038000*-----------------------------------------------------------------
038100     IF SW-88-ARCHIVO-ABIERTO
038200        MOVE WS-LINEA-SALIDA (1:72)      TO REG-SALESTAT-TXT
038300        WRITE REG-SALESTAT
038400     ELSE
038500        DISPLAY WS-LINEA-SALIDA (1:72)
038600     END-IF
038700     .
038800 2900-EMITE-LINEA-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200*    9300-LONGITUD-30 - QUITA BLANCOS A LA DERECHA DE UN CAMPO   *
039300*    DE 30 POSICIONES GUARDADO EN WS-CAMPO-30                    *
039400*****************************************************************
039500 9300-LONGITUD-30.
039600*-----------------------------------------------------------------
039700     MOVE 30                             TO WS-IX-NOMBRE
039800     PERFORM 9310-BUSCA-FIN-30
039900        THRU 9310-BUSCA-FIN-30-EXIT
040000        UNTIL WS-IX-NOMBRE EQUAL ZERO
040100           OR WS-CAMPO-30 (WS-IX-NOMBRE:1) NOT EQUAL SPACE
040200     MOVE WS-IX-NOMBRE                   TO WS-NOMBRE-LONGITUD
040300     IF WS-NOMBRE-LONGITUD EQUAL ZERO
040400        MOVE 1                           TO WS-NOMBRE-LONGITUD
040500     END-IF
040600     .
040700 9300-LONGITUD-30-EXIT.
040800     EXIT.
040900
041000 9310-BUSCA-FIN-30.
041100*-----------------------------------------------------------------
041200     SUBTRACT 1 FROM WS-IX-NOMBRE
041300     .
041400 9310-BUSCA-FIN-30-EXIT.
041500     EXIT.
041600
041700*****************************************************************
041800*    9600-QUITA-BLANCOS-MONEY - LOCALIZA EL PRIMER CARACTER NO   *
041900*    BLANCO DE WS-MONEY-EDIT (SUPRESION DE CEROS DE LA PICTURE)  *
042000*****************************************************************
042100 9600-QUITA-BLANCOS-MONEY.
042200*-----------------------------------------------------------------
042300     MOVE 1                               TO WS-MONEY-INICIO
042400     PERFORM 9610-AVANZA-BLANCO-MONEY
042500        THRU 9610-AVANZA-BLANCO-MONEY-EXIT
042600        UNTIL WS-MONEY-INICIO EQUAL 10
042700           OR WS-MONEY-EDIT (WS-MONEY-INICIO:1) NOT EQUAL SPACE
042800     COMPUTE WS-MONEY-LON = 11 - WS-MONEY-INICIO
042900     .
043000 9600-QUITA-BLANCOS-MONEY-EXIT.
043100     EXIT.
043200
043300 9610-AVANZA-BLANCO-MONEY.
043400*-----------------------------------------------------------------
043500     ADD 1 TO WS-MONEY-INICIO
043600     .
043700 9610-AVANZA-BLANCO-MONEY-EXIT.
043800     EXIT.
043900
044000 3000-FIN.
044100*-----------------------------------------------------------------
044200     IF SW-88-ARCHIVO-ABIERTO
044300        CLOSE SALESTAT
044400     END-IF
044500     DISPLAY 'NE2BEST0 - DEPARTAMENTOS REPORTADOS: ' CN-DEP-EMITIDOS
044600     GOBACK.
