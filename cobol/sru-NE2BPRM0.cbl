000100******************************************************************
000200* PROGRAM NAME:    NE2BPRM0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 30/06/1997 GFORRICH      REQ NE2B-0034: SE AGREGAN LAS REGLAS  *
000900*                          DE OUTPUT-MODE/OUTPUT-PATH (SALIDA A   *
001000*                          ARCHIVO).                             *
001100* 23/02/1999 MLARA         REVISION Y2K: ESTE PROGRAMA NO MANEJA  *
001200*                          FECHAS, SIN CAMBIOS.                  *
001300* 19/05/2005 ECAMPOS       REQ NE2B-0061: SE VALIDA PRM0-PARM-    *
001400*                          DESCON PARA RECHAZAR PARAMETROS QUE     *
001500*                          EL LECTOR DE ENTPARM NO RECONOCIO.      *
001600* 22/07/2006 ECAMPOS       REQ NE2B-0064: 2500-VALIDA-MODO-SALIDA  *
001700*                          RECHAZABA TODA CORRIDA SIN OUTPUT-MODE  *
001800*                          (EL DEFAULT DOCUMENTADO ES CONSOLE);    *
001900*                          SE CORRIGIO EL VALUE DE PRM0-88-MODO-   *
002000*                          CONSOLA EN LA COPY NE2BPRM0 PARA QUE    *
002100*                          ACEPTE BLANCOS, NO CAMBIO AQUI.         *
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  NE2BPRM0.
002900 AUTHOR. RAUL SOLIS.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 12/04/1988.
003200 DATE-COMPILED. 12/04/1988.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*  NE2BPRM0 - VALIDA LOS PARAMETROS DE LA CORRIDA DEL LOTE DE    *
003700*  PERSONAL (NE2BPRM0, EL AREA, LA LLENA NE2B0010 LEYENDO EL     *
003800*  ARCHIVO ENTPARM).  SI ALGUNA REGLA FALLA SE AVISA POR CONSOLA *
003900*  Y SE REGRESA CON RET0-88-ERROR PARA QUE NE2B0010 DETENGA LA    *
004000*  CORRIDA SIN LLAMAR A LOS DEMAS SUBPROGRAMAS.                  *
004100*****************************************************************
004200*                                                               *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200*****************************************************************
005300*                                                               *
005400*                      D A T A   D I V I S I O N                *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*****************************************************************
006100*                    DEFINICION DE CONSTANTES                   *
006200*****************************************************************
006300 01  CT-CONSTANTES.
006400     05  CT-RUTINA                     PIC X(08) VALUE 'NE2BPRM0'.
006500     05  CT-ERR-ORDEN-SIN-SORT          PIC X(07) VALUE 'NE2B001'.
006600     05  CT-ERR-SORT-INVALIDO          PIC X(07) VALUE 'NE2B002'.
006700     05  CT-ERR-ORDEN-INVALIDO          PIC X(07) VALUE 'NE2B003'.
006800     05  CT-ERR-RUTA-FALTANTE          PIC X(07) VALUE 'NE2B004'.
006900     05  CT-ERR-MODO-INVALIDO          PIC X(07) VALUE 'NE2B005'.
007000     05  CT-ERR-PARM-DESCONOCIDO       PIC X(07) VALUE 'NE2B006'.
007100     05  FILLER                        PIC X(03).
007200
007300*****************************************************************
007400*                   DEFINICION DE CONTADORES                    *
007500*****************************************************************
007600 01  CN-CONTADORES.
007700     05  CN-VIOLACIONES                PIC 9(02) COMP VALUE ZERO.
007800     05  FILLER                        PIC X(02).
007900
008000* REDEFINE DEL CONTADOR PARA UN DISPLAY DE DIAGNOSTICO.
008100 01  CN-CONTADORES-R REDEFINES CN-CONTADORES.
008200     05  CN-TOTAL-COMBINADO            PIC 9(04) COMP.
008300
008400*****************************************************************
008500*                   DEFINICION DE INTERRUPTORES                 *
008600*****************************************************************
008700 01  SW-INTERRUPTORES.
008800     05  SW-PARAMETROS-OK              PIC X(01) VALUE 'S'.
008900         88  SW-88-PARAMETROS-OK                VALUE 'S'.
009000         88  SW-88-PARAMETROS-MAL               VALUE 'N'.
009100     05  FILLER                        PIC X(01).
009200
009300* REDEFINE DEL INTERRUPTOR PARA UN DISPLAY DE DIAGNOSTICO.
009400 01  SW-INTERRUPTORES-R REDEFINES SW-INTERRUPTORES.
009500     05  SW-COMBINADO                  PIC X(02).
009600
009700*****************************************************************
009800*     AREAS DE TRABAJO PARA PASAR EL CODIGO Y EL VALOR DE LA     *
009900*     REGLA QUE FALLO A LA RUTINA GENERICA 9900-MARCA-ERROR      *
010000*****************************************************************
010100 01  WS-COD-ERROR-ACTUAL               PIC X(07) VALUE SPACES.
010200 01  WS-VAR1-ACTUAL                    PIC X(20) VALUE SPACES.
010300
010400*****************************************************************
010500*                     DEFINICION DE LINKAGE                     *
010600*****************************************************************
010700 LINKAGE SECTION.
010800 01  LK-NE2BPRM0.
010900     COPY NE2BPRM0.
011000
011100* REDEFINE DEL AREA DE PARAMETROS PARA VACIARLA COMPLETA A
011200* CONSOLA CUANDO UNA REGLA FALLA (AYUDA DE DIAGNOSTICO).
011300 01  LK-NE2BPRM0-R REDEFINES LK-NE2BPRM0.
011400     05  PRM0-TRACE                    PIC X(69).
011500
011600 01  LK-NE2BRET0.
011700     COPY NE2BRET0.
011800
011900*****************************************************************
012000*                                                               *
012100*              P R O C E D U R E   D I V I S I O N              *
012200*                                                               *
012300*****************************************************************
012400 PROCEDURE DIVISION USING LK-NE2BPRM0 LK-NE2BRET0.
012500
012600     PERFORM 1000-INICIO
012700        THRU 1000-INICIO-EXIT
012800
012900     PERFORM 2000-PROCESO
013000        THRU 2000-PROCESO-EXIT
013100
013200     PERFORM 3000-FIN
013300     .
013400
013500 1000-INICIO.
013600*-----------------------------------------------------------------
013700     INITIALIZE LK-NE2BRET0
013800     MOVE ZERO                          TO CN-VIOLACIONES
013900     SET RET0-88-OK                     TO TRUE
014000     SET SW-88-PARAMETROS-OK            TO TRUE
014100     .
014200 1000-INICIO-EXIT.
014300     EXIT.
014400
014500*****************************************************************
014600*                       2000-PROCESO                            *
014700*****************************************************************
014800 2000-PROCESO.
014900*-----------------------------------------------------------------
015000     PERFORM 2100-VALIDA-ORDEN-SIN-SORT
015100        THRU 2100-VALIDA-ORDEN-SIN-SORT-EXIT
015200
015300     PERFORM 2200-VALIDA-SORT
015400        THRU 2200-VALIDA-SORT-EXIT
015500
015600     PERFORM 2300-VALIDA-ORDEN
015700        THRU 2300-VALIDA-ORDEN-EXIT
015800
015900     PERFORM 2400-VALIDA-RUTA-ARCHIVO
016000        THRU 2400-VALIDA-RUTA-ARCHIVO-EXIT
016100
016200     PERFORM 2500-VALIDA-MODO-SALIDA
016300        THRU 2500-VALIDA-MODO-SALIDA-EXIT
016400
016500     PERFORM 2600-VALIDA-PARM-DESCONOCIDO
016600        THRU 2600-VALIDA-PARM-DESCONOCIDO-EXIT
016700     .
016800 2000-PROCESO-EXIT.
016900     EXIT.
017000
017100*****************************************************************
017200*  2100-VALIDA-ORDEN-SIN-SORT - SORT-ORDER DADO SIN SORT-FIELD   *
017300*****************************************************************
017400 2100-VALIDA-ORDEN-SIN-SORT.
017500*-----------------------------------------------------------------
017600     IF SW-88-PARAMETROS-OK
017700        IF PRM0-SORT-ORDER NOT EQUAL SPACES
017800           AND PRM0-SORT-FIELD EQUAL SPACES
017900           DISPLAY 'NE2BPRM0 - ERROR: SE DIO SORT-ORDER SIN '
018000                   'SORT-FIELD, CODIGO ' CT-ERR-ORDEN-SIN-SORT
018100           MOVE CT-ERR-ORDEN-SIN-SORT   TO WS-COD-ERROR-ACTUAL
018200           MOVE PRM0-SORT-ORDER         TO WS-VAR1-ACTUAL
018300           PERFORM 9900-MARCA-ERROR
018400              THRU 9900-MARCA-ERROR-EXIT
018500        END-IF
018600     END-IF
018700     .
018800 2100-VALIDA-ORDEN-SIN-SORT-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200*  2200-VALIDA-SORT - SORT-FIELD DISTINTO DE NAME/SALARY/BLANCO  *
019300*****************************************************************
019400 2200-VALIDA-SORT.
019500*-----------------------------------------------------------------
019600     IF SW-88-PARAMETROS-OK
019700        IF PRM0-SORT-FIELD NOT EQUAL SPACES
019800           AND NOT PRM0-88-SORT-NAME
019900           AND NOT PRM0-88-SORT-SALARY
020000           DISPLAY 'NE2BPRM0 - ERROR: SORT-FIELD INVALIDO: '
020100                   PRM0-SORT-FIELD ', CODIGO ' CT-ERR-SORT-INVALIDO
020200           MOVE CT-ERR-SORT-INVALIDO    TO WS-COD-ERROR-ACTUAL
020300           MOVE PRM0-SORT-FIELD         TO WS-VAR1-ACTUAL
020400           PERFORM 9900-MARCA-ERROR
020500              THRU 9900-MARCA-ERROR-EXIT
020600        END-IF
020700     END-IF
020800     .
020900 2200-VALIDA-SORT-EXIT.
021000     EXIT.
021100
021200*****************************************************************
021300*  2300-VALIDA-ORDEN - SORT-ORDER DISTINTO DE ASC/DESC/BLANCO    *
021400*****************************************************************
021500 2300-VALIDA-ORDEN.
021600*-----------------------------------------------------------------
021700     IF SW-88-PARAMETROS-OK
021800        IF PRM0-SORT-ORDER NOT EQUAL SPACES
021900           AND NOT PRM0-88-ORDEN-ASC
022000           AND NOT PRM0-88-ORDEN-DESC
022100           DISPLAY 'NE2BPRM0 - ERROR: SORT-ORDER INVALIDO: '
022200                   PRM0-SORT-ORDER ', CODIGO ' CT-ERR-ORDEN-INVALIDO
022300           MOVE CT-ERR-ORDEN-INVALIDO   TO WS-COD-ERROR-ACTUAL
022400           MOVE PRM0-SORT-ORDER         TO WS-VAR1-ACTUAL
022500           PERFORM 9900-MARCA-ERROR
022600              THRU 9900-MARCA-ERROR-EXIT
022700        END-IF
022800     END-IF
022900     .
023000 2300-VALIDA-ORDEN-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400*  2400-VALIDA-RUTA-ARCHIVO - MODO FILE SIN OUTPUT-PATH          *
023500*****************************************************************
023600 2400-VALIDA-RUTA-ARCHIVO.
023700*-----------------------------------------------------------------
023800     IF SW-88-PARAMETROS-OK
023900        IF PRM0-88-MODO-ARCHIVO
024000           AND PRM0-OUTPUT-PATH EQUAL SPACES
024100           DISPLAY 'NE2BPRM0 - ERROR: OUTPUT-MODE FILE SIN '
024200                   'OUTPUT-PATH, CODIGO ' CT-ERR-RUTA-FALTANTE
024300           MOVE CT-ERR-RUTA-FALTANTE    TO WS-COD-ERROR-ACTUAL
024400           MOVE PRM0-OUTPUT-MODE        TO WS-VAR1-ACTUAL
024500           PERFORM 9900-MARCA-ERROR
024600              THRU 9900-MARCA-ERROR-EXIT
024700        END-IF
024800     END-IF
024900     .
025000 2400-VALIDA-RUTA-ARCHIVO-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400*  2500-VALIDA-MODO-SALIDA - OUTPUT-MODE DISTINTO DE CONSOLE/    *
025500*  FILE                                                          *
025600*****************************************************************
025700 2500-VALIDA-MODO-SALIDA.
025800*-----------------------------------------------------------------
025900     IF SW-88-PARAMETROS-OK
026000        IF NOT PRM0-88-MODO-CONSOLA
026100           AND NOT PRM0-88-MODO-ARCHIVO
026200           DISPLAY 'NE2BPRM0 - ERROR: OUTPUT-MODE INVALIDO: '
026300                   PRM0-OUTPUT-MODE ', CODIGO ' CT-ERR-MODO-INVALIDO
026400           MOVE CT-ERR-MODO-INVALIDO    TO WS-COD-ERROR-ACTUAL
026500           MOVE PRM0-OUTPUT-MODE        TO WS-VAR1-ACTUAL
026600           PERFORM 9900-MARCA-ERROR
026700              THRU 9900-MARCA-ERROR-EXIT
026800        END-IF
026900     END-IF
027000     .
027100 2500-VALIDA-MODO-SALIDA-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*  2600-VALIDA-PARM-DESCONOCIDO - PARAMETRO QUE NE2B0010 NO      *
027600*  RECONOCIO AL LEER ENTPARM                                     *
027700*****************************************************************
027800 2600-VALIDA-PARM-DESCONOCIDO.
027900*-----------------------------------------------------------------
028000     IF SW-88-PARAMETROS-OK
028100        IF PRM0-PARM-DESCON NOT EQUAL SPACES
028200           DISPLAY 'NE2BPRM0 - ERROR: PARAMETRO DESCONOCIDO: '
028300                   PRM0-PARM-DESCON ', CODIGO '
028400                   CT-ERR-PARM-DESCONOCIDO
028500           MOVE CT-ERR-PARM-DESCONOCIDO TO WS-COD-ERROR-ACTUAL
028600           MOVE PRM0-PARM-DESCON        TO WS-VAR1-ACTUAL
028700           PERFORM 9900-MARCA-ERROR
028800              THRU 9900-MARCA-ERROR-EXIT
028900        END-IF
029000     END-IF
029100     .
029200 2600-VALIDA-PARM-DESCONOCIDO-EXIT.
029300     EXIT.
029400
029500*****************************************************************
029600*  9900-MARCA-ERROR - DEJA EL AREA DE RETORNO EN ERROR Y VACIA   *
029700*  EL AREA DE PARAMETROS COMPLETA A CONSOLA                      *
029800*****************************************************************
029900 9900-MARCA-ERROR.
030000*-----------------------------------------------------------------
030100     SET SW-88-PARAMETROS-MAL           TO TRUE
030200     ADD 1                              TO CN-VIOLACIONES
030300     SET RET0-88-ERROR                  TO TRUE
030400     MOVE CT-RUTINA                     TO RET0-PROGRAMA
030500     MOVE WS-COD-ERROR-ACTUAL           TO RET0-COD-ERROR
030600     MOVE WS-VAR1-ACTUAL                TO RET0-VAR1-ERROR
030700     DISPLAY 'NE2BPRM0 - AREA DE PARAMETROS: ' PRM0-TRACE
030800     .
030900 9900-MARCA-ERROR-EXIT.
031000     EXIT.
031100
031200 3000-FIN.
031300*-----------------------------------------------------------------
031400     DISPLAY 'NE2BPRM0 - VIOLACIONES ENCONTRADAS: ' CN-VIOLACIONES
031500     GOBACK.
