000100******************************************************************
000200* PROGRAM NAME:    NE2BPAR0.                                    *
000300* ORIGINAL AUTHOR: RSOLIS.                                      *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 12/04/1988 RSOLIS        VERSION INICIAL.                     *
000800* 19/09/1990 RSOLIS        SE AGREGA VALIDACION DE DEPARTAMENTO  *
000900*                          VACIO PARA GERENTES.                 *
001000* 03/05/1994 GFORRICH      RUTINA DE CONVERSION DE IMPORTE       *
001100*                          REESCRITA CON UNSTRING EN VEZ DE      *
001200*                          DIVIDE, EVITA REDONDEOS DE MAS.       *
001300* 14/02/1999 MLARA         REVISION Y2K: ESTA RUTINA NO MANEJA   *
001400*                          FECHAS, SIN CAMBIOS.                  *
001500* 11/11/2003 ECAMPOS       REQ NE2B-0058: ROL SE ACEPTA EN       *
001600*                          MAYUSCULAS O MINUSCULAS.              *
001700* 05/09/2006 ECAMPOS       REQ NE2B-0065: PER0-NAME Y PER0-      *
001800*                          DEPTNAME LLEGABAN CON BLANCOS A LA     *
001900*                          IZQUIERDA CUANDO EL ARCHIVO TRAIA UN   *
002000*                          ESPACIO DESPUES DE LA COMA; SE AGREGA  *
002100*                          9600-QUITA-BLANCOS-IZQ Y SE APLICA EN  *
002200*                          2300-ARMA-SALIDA ANTES DE LOS MOVE.    *
002300* 08/09/2006 ECAMPOS       REQ NE2B-0066: WS-SALARY-CALC-R        *
002400*                          REDEFINES DE DOS COMP-3 SEPARADOS NO    *
002500*                          FORMABA UN IMPORTE VALIDO (CADA COMP-3  *
002600*                          TIENE SU PROPIO NIBBLE DE SIGNO); SE    *
002700*                          QUITA EL REDEFINES Y SE CALCULA EL      *
002800*                          IMPORTE COMBINADO POR COMPUTE EN        *
002900*                          9500-CONVIERTE-IMPORTE.                *
003000* 09/09/2006 ECAMPOS       REQ NE2B-0067: NE2BLEC0 DETECTABA       *
003100*                          GERENTE/EMPLEADO VIENDO SI MGR0-ID/     *
003200*                          EMP0-ID ERA DISTINTO DE CERO, PERO UN   *
003300*                          ID EN CERO ES VALIDO.  SE AGREGA        *
003400*                          RET0-TIPO-REGISTRO A NE2BRET0 Y SE      *
003500*                          DEJA EN 'G'/'E' DESDE 2300-ARMA-SALIDA  *
003600*                          PARA QUE EL ROL YA NO SE INFIERA DEL   *
003700*                          ID.                                    *
003800*****************************************************************
003900*                                                               *
004000*          I D E N T I F I C A T I O N  D I V I S I O N         *
004100*                                                               *
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  NE2BPAR0.
004500 AUTHOR. RAUL SOLIS.
004600 INSTALLATION. IBM Z/OS.
004700 DATE-WRITTEN. 12/04/1988.
004800 DATE-COMPILED. 12/04/1988.
004900 SECURITY. CONFIDENTIAL.
005000*****************************************************************
005100*                                                               *
005200*  NE2BPAR0 - ANALIZADOR DE UNA LINEA DEL ARCHIVO DE PERSONAL.  *
005300*  RECIBE UNA LINEA CRUDA (5 CAMPOS SEPARADOS POR COMA) Y LA     *
005400*  DEVUELVE YA PARTIDA Y VALIDADA EN NE2BMGR0 O NE2BEMP0, SEGUN  *
005500*  EL ROL.  SI LA LINEA NO CUMPLE LAS REGLAS DE EDICION, REGRESA *
005600*  RET0-88-ERROR Y EL LLAMADOR (NE2BLEC0) LA MANDA TAL CUAL AL   *
005700*  LISTADO DE ERRORES.                                          *
005800*****************************************************************
005900*                                                               *
006000*             E N V I R O N M E N T   D I V I S I O N           *
006100*                                                               *
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS CLASE-DIGITO    IS '0' THRU '9'.
006800
006900*****************************************************************
007000*                                                               *
007100*                      D A T A   D I V I S I O N                *
007200*                                                               *
007300*****************************************************************
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800*                    DEFINICION DE CONSTANTES                   *
007900*****************************************************************
008000 01  CT-CONSTANTES.
008100     05  CT-CINCO                      PIC 9(02) COMP VALUE 5.
008200     05  CT-UNO                        PIC 9(02) COMP VALUE 1.
008300     05  FILLER                        PIC X(02).
008400
008500*****************************************************************
008600*                   DEFINICION DE CONTADORES                    *
008700*****************************************************************
008800 01  CN-CONTADORES.
008900     05  CN-CAMPOS-ENCONTRADOS         PIC 9(02) COMP VALUE ZERO.
009000     05  CN-IDX                        PIC 9(02) COMP VALUE ZERO.
009100     05  FILLER                        PIC X(02).
009200
009300*****************************************************************
009400*                   DEFINICION DE INTERRUPTORES                 *
009500*****************************************************************
009600 01  SW-INTERRUPTORES.
009700     05  SW-LINEA-VALIDA                PIC X(01) VALUE 'S'.
009800         88  SW-88-LINEA-VALIDA                  VALUE 'S'.
009900         88  SW-88-LINEA-INVALIDA                VALUE 'N'.
010000     05  SW-SIGNO                       PIC X(01) VALUE '+'.
010100         88  SW-88-SIGNO-NEGATIVO                VALUE '-'.
010200     05  FILLER                        PIC X(02).
010300
010400*****************************************************************
010500*              DEFINICION DE AREAS DE TRABAJO                   *
010600*****************************************************************
010700 01  WS-CAMPO-SOBRA                    PIC X(30).
010800 01  WS-UN-DIGITO                      PIC 9(01) VALUE ZERO.
010900
011000 01  WS-ENTERO-TXT                     PIC X(09) VALUE SPACES.
011100 01  WS-ENTERO-TXT-TBL REDEFINES WS-ENTERO-TXT.
011200     05  WS-ENTERO-CAR OCCURS 9 TIMES  PIC X(01).
011300 01  WS-ENTERO-VALOR                   PIC 9(09) COMP VALUE ZERO.
011400
011500 01  WS-IMPORTE-ENTERO-TXT             PIC X(08) VALUE SPACES.
011600 01  WS-IMP-ENTERO-TBL REDEFINES WS-IMPORTE-ENTERO-TXT.
011700     05  WS-IMP-ENTERO-CAR OCCURS 8 TIMES PIC X(01).
011800 01  WS-IMPORTE-DECIMAL-TXT            PIC X(02) VALUE '00'.
011900 01  WS-IMP-DECIMAL-TBL REDEFINES WS-IMPORTE-DECIMAL-TXT.
012000     05  WS-IMP-DECIMAL-CAR OCCURS 2 TIMES PIC X(01).
012100
012200* 08/09/2006 ECAMPOS - REQ NE2B-0066: SE QUITA EL REDEFINES QUE
012300* TRATABA DE "PEGAR" WS-SAL-ENTERO Y WS-SAL-DECIMAL EN UN SOLO
012400* CAMPO COMP-3; CADA ITEM COMP-3 EMPACA SU PROPIO NIBBLE DE SIGNO
012500* Y EL REDEFINES DABA UN IMPORTE BASURA.  EL COMBINADO SE OBTIENE
012600* AHORA POR COMPUTE EN 9500-CONVIERTE-IMPORTE.
012700 01  WS-SALARY-CALC.
012800     05  WS-SAL-ENTERO                  PIC S9(07) COMP-3
012900                                                    VALUE ZERO.
013000     05  WS-SAL-DECIMAL                 PIC 9(02) COMP-3
013100                                                    VALUE ZERO.
013200     05  FILLER                         PIC X(02).
013300 01  WS-SAL-COMBINADO                   PIC S9(07)V9(02) COMP-3
013400                                                    VALUE ZERO.
013500
013600*****************************************************************
013700*    AREA DE TRABAJO PARA QUITAR BLANCOS A LA IZQUIERDA DE       *
013800*    PER0-NAME Y PER0-DEPTNAME ANTES DE ARMAR LA SALIDA          *
013900*****************************************************************
014000 01  WS-TRIM-AREA.
014100     05  WS-TRIM-CAMPO                  PIC X(30).
014200     05  WS-TRIM-RESULTADO              PIC X(30).
014300     05  WS-TRIM-INICIO                 PIC 9(02) COMP.
014400     05  FILLER                         PIC X(03).
014500
014600*****************************************************************
014700*                    DEFINICION DE COPYBOOKS                    *
014800*****************************************************************
014900 01  WS-NE2BPER0-01.
015000     COPY NE2BPER0.
015100
015200*****************************************************************
015300*                     DEFINICION DE LINKAGE                     *
015400*****************************************************************
015500 LINKAGE SECTION.
015600 01  LK-LINEA-ENTRADA                  PIC X(120).
015700 01  LK-NE2BMGR0.
015800     COPY NE2BMGR0.
015900 01  LK-NE2BEMP0.
016000     COPY NE2BEMP0.
016100 01  LK-NE2BRET0.
016200     COPY NE2BRET0.
016300
016400*****************************************************************
016500*                                                               *
016600*              P R O C E D U R E   D I V I S I O N              *
016700*                                                               *
016800*****************************************************************
016900 PROCEDURE DIVISION USING LK-LINEA-ENTRADA
017000                           LK-NE2BMGR0
017100                           LK-NE2BEMP0
017200                           LK-NE2BRET0.
017300
017400     PERFORM 1000-INICIO
017500        THRU 1000-INICIO-EXIT
017600
017700     PERFORM 2000-PROCESO
017800        THRU 2000-PROCESO-EXIT
017900
018000     PERFORM 3000-FIN
018100     .
018200 1000-INICIO.
018300*-----------------------------------------------------------------
018400     INITIALIZE WS-NE2BPER0-01
018500                LK-NE2BMGR0
018600                LK-NE2BEMP0
018700                CN-CONTADORES
018800     SET SW-88-LINEA-VALIDA             TO TRUE
018900     MOVE '00'                          TO RET0-COD-RET
019000     MOVE 'NE2BPAR0'                    TO RET0-PROGRAMA
019100     MOVE SPACE                         TO RET0-TIPO-REGISTRO
019200     .
019300 1000-INICIO-EXIT.
019400     EXIT.
019500
019600*****************************************************************
019700*                       2000-PROCESO                            *
019800*****************************************************************
019900 2000-PROCESO.
020000*-----------------------------------------------------------------
020100     PERFORM 2100-PARTE-LINEA
020200        THRU 2100-PARTE-LINEA-EXIT
020300
020400     IF SW-88-LINEA-VALIDA
020500        PERFORM 2200-NORMALIZA-ROL
020600           THRU 2200-NORMALIZA-ROL-EXIT
020700     END-IF
020800
020900     IF SW-88-LINEA-VALIDA
021000        PERFORM 9100-VALIDA-CAMPOS
021100           THRU 9100-VALIDA-CAMPOS-EXIT
021200     END-IF
021300
021400     IF SW-88-LINEA-VALIDA
021500        PERFORM 2300-ARMA-SALIDA
021600           THRU 2300-ARMA-SALIDA-EXIT
021700     ELSE
021800        MOVE '20'                       TO RET0-COD-RET
021900     END-IF
022000     .
022100 2000-PROCESO-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500*                     2100-PARTE-LINEA                          *
022600*****************************************************************
022700 2100-PARTE-LINEA.
022800*-----------------------------------------------------------------
022900     MOVE ZERO                          TO CN-CAMPOS-ENCONTRADOS
023000     MOVE SPACES                        TO WS-CAMPO-SOBRA
023100
023200     UNSTRING LK-LINEA-ENTRADA DELIMITED BY ','
023300              INTO PER0-ROLE
023400                   PER0-ID-TXT
023500                   PER0-NAME
023600                   PER0-SALARY-TXT
023700                   PER0-LASTFLD
023800                   WS-CAMPO-SOBRA
023900        TALLYING IN CN-CAMPOS-ENCONTRADOS
024000     END-UNSTRING
024100
024200     IF CN-CAMPOS-ENCONTRADOS NOT EQUAL CT-CINCO
024300        SET SW-88-LINEA-INVALIDA         TO TRUE
024400     END-IF
024500     .
024600 2100-PARTE-LINEA-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000*                   2200-NORMALIZA-ROL                          *
025100*****************************************************************
025200 2200-NORMALIZA-ROL.
025300*-----------------------------------------------------------------
025400     INSPECT PER0-ROLE CONVERTING
025500             'abcdefghijklmnopqrstuvwxyz'
025600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025700     .
025800 2200-NORMALIZA-ROL-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200*                   9100-VALIDA-CAMPOS                          *
026300*****************************************************************
026400 9100-VALIDA-CAMPOS.
026500*-----------------------------------------------------------------
026600     IF PER0-NAME EQUAL SPACES
026700        SET SW-88-LINEA-INVALIDA         TO TRUE
026800     END-IF
026900
027000     MOVE PER0-ID-TXT                   TO WS-ENTERO-TXT
027100     PERFORM 9200-VALIDA-ENTERO
027200        THRU 9200-VALIDA-ENTERO-EXIT
027300
027400     IF NOT PER0-88-ES-GERENTE
027500        AND NOT PER0-88-ES-EMPLEADO
027600        SET SW-88-LINEA-INVALIDA         TO TRUE
027700     END-IF
027800
027900     IF SW-88-LINEA-VALIDA
028000        AND PER0-88-ES-GERENTE
028100        IF PER0-DEPTNAME EQUAL SPACES
028200           SET SW-88-LINEA-INVALIDA      TO TRUE
028300        END-IF
028400     END-IF
028500
028600     IF SW-88-LINEA-VALIDA
028700        AND PER0-88-ES-EMPLEADO
028800        MOVE PER0-MGRID-TXT             TO WS-ENTERO-TXT
028900        PERFORM 9200-VALIDA-ENTERO
029000           THRU 9200-VALIDA-ENTERO-EXIT
029100     END-IF
029200
029300     IF SW-88-LINEA-VALIDA
029400        PERFORM 9400-VALIDA-IMPORTE
029500           THRU 9400-VALIDA-IMPORTE-EXIT
029600     END-IF
029700     .
029800 9100-VALIDA-CAMPOS-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200*                   9200-VALIDA-ENTERO                          *
030300*  VALIDA QUE WS-ENTERO-TXT (YA MOVIDO POR EL LLAMADOR) SEA UN   *
030400*  ENTERO SIN SIGNO, NO VACIO.                                  *
030500*****************************************************************
030600 9200-VALIDA-ENTERO.
030700*-----------------------------------------------------------------
030800     IF WS-ENTERO-TXT EQUAL SPACES
030900        SET SW-88-LINEA-INVALIDA         TO TRUE
031000     ELSE
031100        MOVE ZERO                        TO CN-IDX
031200        PERFORM 9210-REVISA-CAR-ENTERO
031300           THRU 9210-REVISA-CAR-ENTERO-EXIT
031400           VARYING CN-IDX FROM CT-UNO BY CT-UNO
031500             UNTIL CN-IDX GREATER 9
031600     END-IF
031700     .
031800 9200-VALIDA-ENTERO-EXIT.
031900     EXIT.
032000
032100 9210-REVISA-CAR-ENTERO.
032200*-----------------------------------------------------------------
032300     IF WS-ENTERO-CAR (CN-IDX) NOT EQUAL SPACE
032400        AND WS-ENTERO-CAR (CN-IDX) IS NOT CLASE-DIGITO
032500        SET SW-88-LINEA-INVALIDA         TO TRUE
032600     END-IF
032700     .
032800 9210-REVISA-CAR-ENTERO-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*                   9250-CONVIERTE-ENTERO                       *
033300*  CONVIERTE WS-ENTERO-TXT (YA VALIDADO COMO NUMERICO) A         *
033400*  WS-ENTERO-VALOR, DIGITO POR DIGITO.                          *
033500*****************************************************************
033600 9250-CONVIERTE-ENTERO.
033700*-----------------------------------------------------------------
033800     MOVE ZERO                          TO WS-ENTERO-VALOR
033900     MOVE ZERO                          TO CN-IDX
034000     PERFORM 9260-ACUM-DIGITO-ENTERO
034100        THRU 9260-ACUM-DIGITO-ENTERO-EXIT
034200        VARYING CN-IDX FROM CT-UNO BY CT-UNO
034300          UNTIL CN-IDX GREATER 9
034400     .
034500 9250-CONVIERTE-ENTERO-EXIT.
034600     EXIT.
034700
034800 9260-ACUM-DIGITO-ENTERO.
034900*-----------------------------------------------------------------
035000     IF WS-ENTERO-CAR (CN-IDX) IS CLASE-DIGITO
035100        MOVE WS-ENTERO-CAR (CN-IDX)      TO WS-UN-DIGITO
035200        COMPUTE WS-ENTERO-VALOR =
035300                WS-ENTERO-VALOR * 10 + WS-UN-DIGITO
035400     END-IF
035500     .
035600 9260-ACUM-DIGITO-ENTERO-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000*                   9400-VALIDA-IMPORTE                         *
036100*  VALIDA QUE PER0-SALARY-TXT SEA NUMERICO, CON A LO MAS UN      *
036200*  SIGNO NEGATIVO AL INICIO Y UN PUNTO DECIMAL, Y ESTRICTAMENTE  *
036300*  MAYOR A CERO.                                                *
036400*****************************************************************
036500 9400-VALIDA-IMPORTE.
036600*-----------------------------------------------------------------
036700     IF PER0-SALARY-TXT EQUAL SPACES
036800        SET SW-88-LINEA-INVALIDA         TO TRUE
036900     ELSE
037000        MOVE SPACES                      TO WS-IMPORTE-ENTERO-TXT
037100        MOVE '00'                        TO
037200                                         WS-IMPORTE-DECIMAL-TXT
037300        UNSTRING PER0-SALARY-TXT DELIMITED BY '.'
037400                 INTO WS-IMPORTE-ENTERO-TXT
037500                      WS-IMPORTE-DECIMAL-TXT
037600        END-UNSTRING
037700
037800        PERFORM 9410-VALIDA-CAR-IMPORTE
037900           THRU 9410-VALIDA-CAR-IMPORTE-EXIT
038000     END-IF
038100
038200     IF SW-88-LINEA-VALIDA
038300        PERFORM 9500-CONVIERTE-IMPORTE
038400           THRU 9500-CONVIERTE-IMPORTE-EXIT
038500     END-IF
038600     .
038700 9400-VALIDA-IMPORTE-EXIT.
038800     EXIT.
038900
039000 9410-VALIDA-CAR-IMPORTE.
039100*-----------------------------------------------------------------
039200     SET SW-SIGNO                       TO SPACE
039300     IF WS-IMP-ENTERO-CAR (1) EQUAL '-'
039400        SET SW-88-SIGNO-NEGATIVO         TO TRUE
039500     END-IF
039600
039700     MOVE ZERO                          TO CN-IDX
039800     PERFORM 9420-REVISA-CAR-ENTERO-IMP
039900        THRU 9420-REVISA-CAR-ENTERO-IMP-EXIT
040000        VARYING CN-IDX FROM CT-UNO BY CT-UNO
040100          UNTIL CN-IDX GREATER 8
040200
040300     MOVE ZERO                          TO CN-IDX
040400     PERFORM 9430-REVISA-CAR-DECIMAL-IMP
040500        THRU 9430-REVISA-CAR-DECIMAL-IMP-EXIT
040600        VARYING CN-IDX FROM CT-UNO BY CT-UNO
040700          UNTIL CN-IDX GREATER 2
040800     .
040900 9410-VALIDA-CAR-IMPORTE-EXIT.
041000     EXIT.
041100
041200 9420-REVISA-CAR-ENTERO-IMP.
041300*-----------------------------------------------------------------
041400     IF CN-IDX EQUAL CT-UNO
041500        AND WS-IMP-ENTERO-CAR (CN-IDX) EQUAL '-'
041600        CONTINUE
041700     ELSE
041800        IF WS-IMP-ENTERO-CAR (CN-IDX) NOT EQUAL SPACE
041900           AND WS-IMP-ENTERO-CAR (CN-IDX) IS NOT CLASE-DIGITO
042000           SET SW-88-LINEA-INVALIDA      TO TRUE
042100        END-IF
042200     END-IF
042300     .
042400 9420-REVISA-CAR-ENTERO-IMP-EXIT.
042500     EXIT.
042600
042700 9430-REVISA-CAR-DECIMAL-IMP.
042800*-----------------------------------------------------------------
042900     IF WS-IMP-DECIMAL-CAR (CN-IDX) NOT EQUAL SPACE
043000        AND WS-IMP-DECIMAL-CAR (CN-IDX) IS NOT CLASE-DIGITO
043100        SET SW-88-LINEA-INVALIDA         TO TRUE
043200     END-IF
043300     .
043400 9430-REVISA-CAR-DECIMAL-IMP-EXIT.
043500     EXIT.
043600
043700*****************************************************************
043800*                 9500-CONVIERTE-IMPORTE                        *
043900*****************************************************************
044000 9500-CONVIERTE-IMPORTE.
044100*-----------------------------------------------------------------
044200     MOVE ZERO                          TO WS-SAL-ENTERO
044300                                            WS-SAL-DECIMAL
044400     MOVE ZERO                          TO CN-IDX
044500     PERFORM 9510-ACUM-ENTERO-IMP
044600        THRU 9510-ACUM-ENTERO-IMP-EXIT
044700        VARYING CN-IDX FROM CT-UNO BY CT-UNO
044800          UNTIL CN-IDX GREATER 8
044900
045000     MOVE ZERO                          TO CN-IDX
045100     PERFORM 9520-ACUM-DECIMAL-IMP
045200        THRU 9520-ACUM-DECIMAL-IMP-EXIT
045300        VARYING CN-IDX FROM CT-UNO BY CT-UNO
045400          UNTIL CN-IDX GREATER 2
045500
045600     COMPUTE WS-SAL-COMBINADO =
045700             WS-SAL-ENTERO + (WS-SAL-DECIMAL / 100)
045800
045900     IF SW-88-SIGNO-NEGATIVO
046000        COMPUTE WS-SAL-COMBINADO = WS-SAL-COMBINADO * -1
046100     END-IF
046200
046300     IF WS-SAL-COMBINADO NOT GREATER ZERO
046400        SET SW-88-LINEA-INVALIDA         TO TRUE
046500     ELSE
046600        EVALUATE TRUE
046700           WHEN PER0-88-ES-GERENTE
046800                MOVE WS-SAL-COMBINADO    TO MGR0-SALARY
046900           WHEN PER0-88-ES-EMPLEADO
047000                MOVE WS-SAL-COMBINADO    TO EMP0-SALARY
047100        END-EVALUATE
047200     END-IF
047300     .
047400 9500-CONVIERTE-IMPORTE-EXIT.
047500     EXIT.
047600
047700 9510-ACUM-ENTERO-IMP.
047800*-----------------------------------------------------------------
047900     IF WS-IMP-ENTERO-CAR (CN-IDX) IS CLASE-DIGITO
048000        MOVE WS-IMP-ENTERO-CAR (CN-IDX)  TO WS-UN-DIGITO
048100        COMPUTE WS-SAL-ENTERO =
048200                WS-SAL-ENTERO * 10 + WS-UN-DIGITO
048300     END-IF
048400     .
048500 9510-ACUM-ENTERO-IMP-EXIT.
048600     EXIT.
048700
048800 9520-ACUM-DECIMAL-IMP.
048900*-----------------------------------------------------------------
049000     IF WS-IMP-DECIMAL-CAR (CN-IDX) IS CLASE-DIGITO
049100        MOVE WS-IMP-DECIMAL-CAR (CN-IDX) TO WS-UN-DIGITO
049200        COMPUTE WS-SAL-DECIMAL =
049300                WS-SAL-DECIMAL * 10 + WS-UN-DIGITO
049400     END-IF
049500     .
049600 9520-ACUM-DECIMAL-IMP-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000*    9600-QUITA-BLANCOS-IZQ - QUITA BLANCOS A LA IZQUIERDA DEL   *
050100*    CAMPO DE 30 POSICIONES CARGADO EN WS-TRIM-CAMPO, DEJA EL    *
050200*    RESULTADO EN WS-TRIM-RESULTADO (VER REQ NE2B-0065)          *
050300*****************************************************************
050400 9600-QUITA-BLANCOS-IZQ.
050500*-----------------------------------------------------------------
050600     MOVE SPACES                         TO WS-TRIM-RESULTADO
050700     MOVE 1                              TO WS-TRIM-INICIO
050800     PERFORM 9610-AVANZA-BLANCO-IZQ
050900        THRU 9610-AVANZA-BLANCO-IZQ-EXIT
051000        UNTIL WS-TRIM-INICIO GREATER 30
051100           OR WS-TRIM-CAMPO (WS-TRIM-INICIO:1) NOT EQUAL SPACE
051200     IF WS-TRIM-INICIO NOT GREATER 30
051300        MOVE WS-TRIM-CAMPO (WS-TRIM-INICIO:31 - WS-TRIM-INICIO)
051400                                         TO WS-TRIM-RESULTADO
051500     END-IF
051600     .
051700 9600-QUITA-BLANCOS-IZQ-EXIT.
051800     EXIT.
051900
052000 9610-AVANZA-BLANCO-IZQ.
052100*-----------------------------------------------------------------
052200     ADD 1                               TO WS-TRIM-INICIO
052300     .
052400 9610-AVANZA-BLANCO-IZQ-EXIT.
052500     EXIT.
052600
052700*****************************************************************
052800*                   2300-ARMA-SALIDA                            *
052900*****************************************************************
053000 2300-ARMA-SALIDA.
053100*-----------------------------------------------------------------
053200     MOVE PER0-ID-TXT                   TO WS-ENTERO-TXT
053300     PERFORM 9250-CONVIERTE-ENTERO
053400        THRU 9250-CONVIERTE-ENTERO-EXIT
053500
053600     MOVE PER0-NAME                      TO WS-TRIM-CAMPO
053700     PERFORM 9600-QUITA-BLANCOS-IZQ
053800        THRU 9600-QUITA-BLANCOS-IZQ-EXIT
053900     MOVE WS-TRIM-RESULTADO               TO PER0-NAME
054000
054100     EVALUATE TRUE
054200        WHEN PER0-88-ES-GERENTE
054300             SET RET0-88-ES-GERENTE      TO TRUE
054400             MOVE WS-ENTERO-VALOR        TO MGR0-ID
054500             MOVE PER0-NAME              TO MGR0-NAME
054600             MOVE PER0-DEPTNAME           TO WS-TRIM-CAMPO
054700             PERFORM 9600-QUITA-BLANCOS-IZQ
054800                THRU 9600-QUITA-BLANCOS-IZQ-EXIT
054900             MOVE WS-TRIM-RESULTADO       TO MGR0-DEPT
055000        WHEN PER0-88-ES-EMPLEADO
055100             SET RET0-88-ES-EMPLEADO     TO TRUE
055200             MOVE WS-ENTERO-VALOR        TO EMP0-ID
055300             MOVE PER0-NAME              TO EMP0-NAME
055400             MOVE PER0-MGRID-TXT         TO WS-ENTERO-TXT
055500             PERFORM 9250-CONVIERTE-ENTERO
055600                THRU 9250-CONVIERTE-ENTERO-EXIT
055700             MOVE WS-ENTERO-VALOR        TO EMP0-MGRID
055800     END-EVALUATE
055900     .
056000 2300-ARMA-SALIDA-EXIT.
056100     EXIT.
056200
056300 3000-FIN.
056400*-----------------------------------------------------------------
056500     GOBACK.
