000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BMGR0                                   *
000400*                                                                *
000500* DESCRIPCION:  RENGLON DE LA TABLA DE GERENTES EN MEMORIA.      *
000600*               UN RENGLON POR GERENTE VALIDO LEIDO DEL ARCHIVO  *
000700*               DE PERSONAL.  SIRVE DE LINEA DE SALIDA (PRIMERA  *
000800*               LINEA DE CADA DEPARTAMENTO).                    *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 074 POSICIONES.                          *
001300*           PREFIJO  : MGR0.                                     *
001400*                                                                *
001500******************************************************************
001600*
001700* BITACORA DE MANTENIMIENTO
001800* FECHA      PROGRAMADOR   REQ.       DESCRIPCION
001900* ---------- ------------- ---------  ------------------------
002000* 12/04/1988 RSOLIS        NE2B-0001  VERSION INICIAL.
002100* 18/07/1994 GFORRICH      NE2B-0022  SALARY PASA A COMP-3 PARA
002200*                                     IGUALAR AL RESTO DEL AREA.
002300*
002400 02  NE2BMGR0.
002500     05  MGR0-ID                       PIC 9(09).
002600     05  MGR0-NAME                     PIC X(30).
002700     05  MGR0-SALARY                   PIC S9(07)V9(02) COMP-3.
002800     05  MGR0-DEPT                     PIC X(30).
002900     05  FILLER                        PIC X(04).
